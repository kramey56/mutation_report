000100******************************************************************
000200*    COPYBOOK  RUNPARM
000300*    ONE-CARD RUN-PARAMETER RECORD FOR THE UVP SURVEILLANCE
000400*    REPORTING JOB STREAM.  READ FROM SYSIN BY EVERY STEP THAT
000500*    NEEDS TO KNOW WHICH SAMPLE THE RUN IS FOR.
000600******************************************************************
000700 01  RUNPARM-REC.
000800     05  RP-SAMPLE-ID           PIC X(20).
000900     05  FILLER                 PIC X(60).
