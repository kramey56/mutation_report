000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANNOLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE PER-SAMPLE ANNOTATED MUTATION
001300*          FILE PRODUCED BY THE VARIANT-CALLING PIPELINE.  EIGHT
001400*          FIELDS ARE PULLED FROM EACH TAB-DELIMITED INPUT LINE;
001500*          NUCHANGE AND AACHANGE HAVE A 2-CHARACTER ANNOTATION
001600*          PREFIX STRIPPED (RAW FORM LIKE N.C1349T BECOMES
001700*          C1349T).  THE RESULT TABLE IS SORTED ASCENDING ON
001800*          GENE/NUCHANGE SO THE RESISTANCE MATCHER CAN WALK IT
001900*          WITH A TWO-LEVEL CONTROL BREAK.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE  (TAB, 1 HEADER LINE) -  DDS0001.ANNTAB
002400*          OUTPUT FILE (SORTED WORK)        -  DDS0001.SAMPANN
002500*          DUMP FILE                        -  SYSOUT
002600*
002700******************************************************************
002800*  CHANGE LOG
002900*  ----------
003000*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
003100*                       SEQUENCE-ANNOTATION SCAN SEQSCAN FOR UVP
003200*                       SURVEILLANCE REPORTING
003300*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO
003400*                       CHANGE REQUIRED, SIGNED OFF
003500*  07/11/05  HJS  0329  BUBBLE-SORT THE ANNOTATION TABLE IN PLACE
003600*                       - MATCHER NEEDS IT SORTED GENE/NUCHANGE
003700*  01/30/12  HJS  0388  RAISED ANNOTATION TABLE SIZE TO 5000 ROWS
003800*                       TO MATCH THE CATALOG TABLE HEADROOM BUMP
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ANNTAB-FILE
005200     ASSIGN TO UT-S-ANNTAB
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS IFCODE.
005500
005600     SELECT SAMPANN-FILE
005700     ASSIGN TO UT-S-SAMPANN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(130).
007000
007100****** PER-SAMPLE ANNOTATED MUTATION FILE - TAB DELIMITED, ONE
007200****** HEADER LINE
007300 FD  ANNTAB-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 512 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS ANNTAB-LINE.
007900 01  ANNTAB-LINE                PIC X(512).
008000
008100****** THIS FILE CARRIES THE SORTED ANNOTATION ROWS ON TO THE
008200****** RESISTANCE MATCHER JOB STEP
008300 FD  SAMPANN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 108 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SAMPANN-FILE-REC.
008900 01  SAMPANN-FILE-REC           PIC X(108).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(2).
009500         88  CODE-READ      VALUE SPACES.
009600         88  NO-MORE-DATA   VALUE "10".
009700     05  OFCODE                  PIC X(2).
009800         88  CODE-WRITE     VALUE SPACES.
009900     05  FILLER                  PIC X(01) VALUE SPACE.
010000
010100 77  MORE-ANNTAB-SW             PIC X(1) VALUE SPACE.
010200     88  NO-MORE-ANNTAB-RECS  VALUE "N".
010300     88  MORE-ANNTAB-RECS     VALUE " ".
010400
010500 77  WS-TAB-CHAR                PIC X(01) VALUE X"09".
010600
010700** WORK COPY OF THE OUTPUT ANNOTATION RECORD LAYOUT
010800 COPY SAMPANN.
010900
011000** 17 COLUMNS (0-16) OF THE TAB LINE - ONLY A HANDFUL ARE USED
011100 01  WS-ANN-COLUMNS.
011200     05  WS-ANN-COL-00          PIC X(24).
011300     05  WS-ANN-COL-01          PIC X(24).
011400     05  WS-ANN-COL-02          PIC X(24).
011500     05  WS-ANN-COL-03          PIC X(24).
011600     05  WS-ANN-COL-04          PIC X(24).
011700     05  WS-ANN-COL-05          PIC X(24).
011800     05  WS-ANN-COL-06          PIC X(24).
011900     05  WS-ANN-COL-07          PIC X(24).
012000     05  WS-ANN-COL-08          PIC X(24).
012100     05  WS-ANN-COL-09          PIC X(24).
012200** PREFIX/SUFFIX VIEW OF THE RAW NUCHANGE COLUMN - SEE
012300** 160-STRIP-PREFIXES (RAW FORM IS PREFIXED, E.G. N.C1349T)
012400     05  WS-ANN-COL-10          PIC X(24).
012500     05  WS-ANN-COL-10-SPLIT REDEFINES WS-ANN-COL-10.
012600         10  WS-ANN-COL-10-PFX  PIC X(02).
012700         10  WS-ANN-COL-10-SFX  PIC X(22).
012800     05  WS-ANN-COL-11          PIC X(24).
012900** PREFIX/SUFFIX VIEW OF THE RAW AACHANGE COLUMN - SAME REASON
013000     05  WS-ANN-COL-12          PIC X(24).
013100     05  WS-ANN-COL-12-SPLIT REDEFINES WS-ANN-COL-12.
013200         10  WS-ANN-COL-12-PFX  PIC X(02).
013300         10  WS-ANN-COL-12-SFX  PIC X(22).
013400     05  WS-ANN-COL-13          PIC X(24).
013500     05  WS-ANN-COL-14          PIC X(24).
013600     05  WS-ANN-COL-15          PIC X(24).
013700     05  WS-ANN-COL-16          PIC X(24).
013800
013900 01  WS-CURRENT-ROW.
014000     05  CR-GENE                PIC X(12).
014100     05  CR-NUCHANGE             PIC X(18).
014200     05  CR-AACHANGE             PIC X(18).
014300     05  CR-REFPOS               PIC X(09).
014400     05  CR-REFNUC               PIC X(08).
014500     05  CR-ALTNUC               PIC X(08).
014600     05  CR-ANNOTATION           PIC X(20).
014700     05  CR-CODONPOS             PIC X(06).
014800
014900** SINGLE-FIELD VIEW OF THE CURRENT ROW FOR THE SYSOUT TRACE
015000** DISPLAY IN 1000-ABEND-RTN
015100 01  WS-CURRENT-ROW-ALPHA REDEFINES WS-CURRENT-ROW
015200                            PIC X(99).
015300
015400** IN-MEMORY ANNOTATION TABLE - SORTED IN PLACE BY THE
015500** 200-SORT-ANNOTATION-TABLE PARAGRAPH BEFORE BEING WRITTEN
015600 01  WS-SAMPANN-TABLE.
015700     05  SAMPANN-TABLE-ENTRY OCCURS 5000 TIMES
015800                             INDEXED BY ANN-IDX.
015900         10  AT-GENE            PIC X(12).
016000         10  AT-NUCHANGE         PIC X(18).
016100         10  AT-AACHANGE         PIC X(18).
016200         10  AT-REFPOS           PIC X(09).
016300         10  AT-REFNUC           PIC X(08).
016400         10  AT-ALTNUC           PIC X(08).
016500         10  AT-ANNOTATION       PIC X(20).
016600         10  AT-CODONPOS         PIC X(06).
016700
016800 01  SORT-CONTROL.
016900     05  SRT-I                  PIC S9(04) COMP.
017000     05  SRT-J                  PIC S9(04) COMP.
017100     05  SRT-LIMIT              PIC S9(04) COMP.
017200     05  SRT-SWAPPED-SW         PIC X(01).
017300         88  A-SWAP-OCCURRED    VALUE "Y".
017400     05  FILLER                  PIC X(01) VALUE SPACE.
017500
017600 01  WS-SWAP-ROW.
017700     05  SW-GENE                PIC X(12).
017800     05  SW-NUCHANGE             PIC X(18).
017900     05  SW-AACHANGE             PIC X(18).
018000     05  SW-REFPOS               PIC X(09).
018100     05  SW-REFNUC               PIC X(08).
018200     05  SW-ALTNUC               PIC X(08).
018300     05  SW-ANNOTATION           PIC X(20).
018400     05  SW-CODONPOS             PIC X(06).
018500
018600 01  COUNTERS-AND-ACCUMULATORS.
018700     05  RECORDS-READ           PIC S9(09) COMP.
018800     05  RECORDS-KEPT           PIC S9(09) COMP.
018900     05  RECORDS-WRITTEN        PIC S9(09) COMP.
019000     05  HDR-SKIP-CNT           PIC 9(01) COMP.
019100     05  FILLER                  PIC X(01) VALUE SPACE.
019200
019300 01  ABEND-FORCE-FIELDS.
019400     05  ZERO-VAL               PIC 9(1) VALUE 0.
019500     05  ONE-VAL                PIC 9(1) VALUE 1.
019600     05  FILLER                  PIC X(01) VALUE SPACE.
019700
019800 COPY ABENDREC.
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 100-MAINLINE THRU 100-EXIT
020300             UNTIL NO-MORE-ANNTAB-RECS.
020400     PERFORM 200-SORT-ANNOTATION-TABLE THRU 200-EXIT.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB ANNOLOAD ********".
021200     OPEN INPUT ANNTAB-FILE.
021300     OPEN OUTPUT SAMPANN-FILE, SYSOUT.
021400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021500
021600*  SKIP THE ONE TAB-FILE HEADER LINE
021700     PERFORM 050-SKIP-HEADER-LINE THRU 050-EXIT
021800         VARYING HDR-SKIP-CNT FROM 1 BY 1
021900         UNTIL HDR-SKIP-CNT > 1 OR NO-MORE-ANNTAB-RECS.
022000
022100     SET ANN-IDX TO 1.
022200 000-EXIT.
022300     EXIT.
022400
022500 050-SKIP-HEADER-LINE.
022600     READ ANNTAB-FILE
022700         AT END
022800         MOVE "N" TO MORE-ANNTAB-SW
022900     END-READ.
023000 050-EXIT.
023100     EXIT.
023200
023300 100-MAINLINE.
023400     MOVE "100-MAINLINE" TO PARA-NAME.
023500     ADD +1 TO RECORDS-READ.
023600     PERFORM 150-PARSE-TAB-LINE THRU 150-EXIT.
023700     PERFORM 160-STRIP-PREFIXES THRU 160-EXIT.
023800     PERFORM 180-STORE-TABLE-ROW THRU 180-EXIT.
023900     ADD +1 TO RECORDS-KEPT.
024000
024100     READ ANNTAB-FILE
024200         AT END
024300         MOVE "N" TO MORE-ANNTAB-SW
024400     END-READ.
024500 100-EXIT.
024600     EXIT.
024700
024800 150-PARSE-TAB-LINE.
024900     MOVE "150-PARSE-TAB-LINE" TO PARA-NAME.
025000     UNSTRING ANNTAB-LINE DELIMITED BY WS-TAB-CHAR
025100         INTO WS-ANN-COL-00 WS-ANN-COL-01 WS-ANN-COL-02
025200              WS-ANN-COL-03 WS-ANN-COL-04 WS-ANN-COL-05
025300              WS-ANN-COL-06 WS-ANN-COL-07 WS-ANN-COL-08
025400              WS-ANN-COL-09 WS-ANN-COL-10 WS-ANN-COL-11
025500              WS-ANN-COL-12 WS-ANN-COL-13 WS-ANN-COL-14
025600              WS-ANN-COL-15 WS-ANN-COL-16
025700     END-UNSTRING.
025800
025900     MOVE WS-ANN-COL-16 TO CR-GENE.
026000     MOVE WS-ANN-COL-02 TO CR-REFPOS.
026100     MOVE WS-ANN-COL-03 TO CR-REFNUC.
026200     MOVE WS-ANN-COL-04 TO CR-ALTNUC.
026300     MOVE WS-ANN-COL-08 TO CR-ANNOTATION.
026400     MOVE WS-ANN-COL-15 TO CR-CODONPOS.
026500 150-EXIT.
026600     EXIT.
026700
026800 160-STRIP-PREFIXES.
026900*  DROP THE FIRST 2 CHARACTERS OF THE RAW NUCHANGE/AACHANGE TEXT
027000*  (RAW FORM IS PREFIXED, E.G. N.C1349T BECOMES C1349T)
027100     MOVE "160-STRIP-PREFIXES" TO PARA-NAME.
027200     MOVE SPACES TO CR-NUCHANGE, CR-AACHANGE.
027300     MOVE WS-ANN-COL-10-SFX TO CR-NUCHANGE.
027400     MOVE WS-ANN-COL-12-SFX TO CR-AACHANGE.
027500 160-EXIT.
027600     EXIT.
027700
027800 180-STORE-TABLE-ROW.
027900     MOVE "180-STORE-TABLE-ROW" TO PARA-NAME.
028000     IF ANN-IDX > 5000
028100         MOVE "** ANNOTATION TABLE OVERFLOW" TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN.
028300
028400     MOVE CR-GENE        TO AT-GENE(ANN-IDX).
028500     MOVE CR-NUCHANGE    TO AT-NUCHANGE(ANN-IDX).
028600     MOVE CR-AACHANGE    TO AT-AACHANGE(ANN-IDX).
028700     MOVE CR-REFPOS      TO AT-REFPOS(ANN-IDX).
028800     MOVE CR-REFNUC      TO AT-REFNUC(ANN-IDX).
028900     MOVE CR-ALTNUC      TO AT-ALTNUC(ANN-IDX).
029000     MOVE CR-ANNOTATION  TO AT-ANNOTATION(ANN-IDX).
029100     MOVE CR-CODONPOS    TO AT-CODONPOS(ANN-IDX).
029200     SET ANN-IDX UP BY 1.
029300 180-EXIT.
029400     EXIT.
029500
029600 200-SORT-ANNOTATION-TABLE.
029700*07/11/05 HJS 0329
029800     MOVE "200-SORT-ANNOTATION-TABLE" TO PARA-NAME.
029900     MOVE RECORDS-KEPT TO SRT-LIMIT.
030000     SUBTRACT 1 FROM SRT-LIMIT.
030100     IF SRT-LIMIT < 1
030200         GO TO 200-EXIT.
030300
030400     MOVE "Y" TO SRT-SWAPPED-SW.
030500     PERFORM 210-BUBBLE-PASS THRU 210-EXIT
030600         UNTIL NOT A-SWAP-OCCURRED.
030700 200-EXIT.
030800     EXIT.
030900
031000 210-BUBBLE-PASS.
031100     MOVE "N" TO SRT-SWAPPED-SW.
031200     PERFORM 220-BUBBLE-COMPARE THRU 220-EXIT
031300         VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > SRT-LIMIT.
031400 210-EXIT.
031500     EXIT.
031600
031700 220-BUBBLE-COMPARE.
031800     SET SRT-J TO SRT-I.
031900     ADD 1 TO SRT-J.
032000     IF AT-GENE(SRT-I) > AT-GENE(SRT-J)
032100         PERFORM 230-SWAP-ROWS THRU 230-EXIT
032200     ELSE
032300     IF AT-GENE(SRT-I) = AT-GENE(SRT-J)
032400        AND AT-NUCHANGE(SRT-I) > AT-NUCHANGE(SRT-J)
032500         PERFORM 230-SWAP-ROWS THRU 230-EXIT.
032600 220-EXIT.
032700     EXIT.
032800
032900 230-SWAP-ROWS.
033000     MOVE AT-GENE(SRT-I)       TO SW-GENE.
033100     MOVE AT-NUCHANGE(SRT-I)   TO SW-NUCHANGE.
033200     MOVE AT-AACHANGE(SRT-I)   TO SW-AACHANGE.
033300     MOVE AT-REFPOS(SRT-I)     TO SW-REFPOS.
033400     MOVE AT-REFNUC(SRT-I)     TO SW-REFNUC.
033500     MOVE AT-ALTNUC(SRT-I)     TO SW-ALTNUC.
033600     MOVE AT-ANNOTATION(SRT-I) TO SW-ANNOTATION.
033700     MOVE AT-CODONPOS(SRT-I)   TO SW-CODONPOS.
033800
033900     MOVE AT-GENE(SRT-J)       TO AT-GENE(SRT-I).
034000     MOVE AT-NUCHANGE(SRT-J)   TO AT-NUCHANGE(SRT-I).
034100     MOVE AT-AACHANGE(SRT-J)   TO AT-AACHANGE(SRT-I).
034200     MOVE AT-REFPOS(SRT-J)     TO AT-REFPOS(SRT-I).
034300     MOVE AT-REFNUC(SRT-J)     TO AT-REFNUC(SRT-I).
034400     MOVE AT-ALTNUC(SRT-J)     TO AT-ALTNUC(SRT-I).
034500     MOVE AT-ANNOTATION(SRT-J) TO AT-ANNOTATION(SRT-I).
034600     MOVE AT-CODONPOS(SRT-J)   TO AT-CODONPOS(SRT-I).
034700
034800     MOVE SW-GENE        TO AT-GENE(SRT-J).
034900     MOVE SW-NUCHANGE    TO AT-NUCHANGE(SRT-J).
035000     MOVE SW-AACHANGE    TO AT-AACHANGE(SRT-J).
035100     MOVE SW-REFPOS      TO AT-REFPOS(SRT-J).
035200     MOVE SW-REFNUC      TO AT-REFNUC(SRT-J).
035300     MOVE SW-ALTNUC      TO AT-ALTNUC(SRT-J).
035400     MOVE SW-ANNOTATION  TO AT-ANNOTATION(SRT-J).
035500     MOVE SW-CODONPOS    TO AT-CODONPOS(SRT-J).
035600
035700     MOVE "Y" TO SRT-SWAPPED-SW.
035800 230-EXIT.
035900     EXIT.
036000
036100 900-CLEANUP.
036200     MOVE "900-CLEANUP" TO PARA-NAME.
036300     IF RECORDS-KEPT > 0
036400         SET ANN-IDX TO 1
036500         PERFORM 910-WRITE-TABLE-ROW THRU 910-EXIT
036600             VARYING ANN-IDX FROM 1 BY 1
036700             UNTIL ANN-IDX > RECORDS-KEPT.
036800
036900     CLOSE ANNTAB-FILE, SAMPANN-FILE, SYSOUT.
037000
037100     DISPLAY "** ANNOTATION RECORDS READ **".
037200     DISPLAY RECORDS-READ.
037300     DISPLAY "** ANNOTATION RECORDS WRITTEN **".
037400     DISPLAY RECORDS-WRITTEN.
037500     DISPLAY "******** NORMAL END OF JOB ANNOLOAD ********".
037600 900-EXIT.
037700     EXIT.
037800
037900 910-WRITE-TABLE-ROW.
038000     MOVE AT-GENE(ANN-IDX)        TO SA-GENE.
038100     MOVE AT-NUCHANGE(ANN-IDX)    TO SA-NUCHANGE.
038200     MOVE AT-AACHANGE(ANN-IDX)    TO SA-AACHANGE.
038300     MOVE AT-REFPOS(ANN-IDX)      TO SA-REFPOS.
038400     MOVE AT-REFNUC(ANN-IDX)      TO SA-REFNUC.
038500     MOVE AT-ALTNUC(ANN-IDX)      TO SA-ALTNUC.
038600     MOVE AT-ANNOTATION(ANN-IDX)  TO SA-ANNOTATION.
038700     MOVE AT-CODONPOS(ANN-IDX)    TO SA-CODONPOS.
038800     WRITE SAMPANN-FILE-REC FROM SAMPANN-REC.
038900     ADD +1 TO RECORDS-WRITTEN.
039000 910-EXIT.
039100     EXIT.
039200
039300 1000-ABEND-RTN.
039400     WRITE SYSOUT-REC FROM ABEND-REC.
039500     DISPLAY "*** ROW IN PROGRESS AT ABEND ***".
039600     DISPLAY WS-CURRENT-ROW-ALPHA.
039700     CLOSE ANNTAB-FILE, SAMPANN-FILE, SYSOUT.
039800     DISPLAY "*** ABNORMAL END OF JOB-ANNOLOAD ***" UPON CONSOLE.
039900     DIVIDE ZERO-VAL INTO ONE-VAL.
