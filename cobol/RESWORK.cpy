000100******************************************************************
000200*    COPYBOOK  RESWORK
000300*    RESISTANCE-CALL WORK RECORD - WRITTEN BY RESMATCH, READ BY
000400*    SURVASSM.  ONE RECORD PER (GENE,NUCHANGE,DRUG) MATCH, PLUS
000500*    ONE RECORD PER (GENE,NUCHANGE) THAT MATCHED NO CATALOG DRUG
000600*    (RW-DRUG AND RW-CONFIDENCE LEFT BLANK ON THOSE RECORDS)
000700******************************************************************
000800 01  RESWORK-REC.
000900     05  RW-GENE                PIC X(12).
001000     05  RW-NUCHANGE             PIC X(18).
001100     05  RW-AACHANGE             PIC X(18).
001200     05  RW-DRUG                 PIC X(12).
001300     05  RW-CONFIDENCE           PIC X(06).
001400     05  FILLER                  PIC X(10).
