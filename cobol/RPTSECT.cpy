000100******************************************************************
000200*    COPYBOOK  RPTSECT
000300*    ASSEMBLED SURVEILLANCE REPORT DATASET - ONE FLAT SEQUENTIAL
000400*    FILE CARRYING EVERY SECTION OF THE REPORT FOR ONE SAMPLE.
000500*    WRITTEN BY SURVASSM, READ BY RPTPRINT.  RS-RECORD-TYPE TELLS
000600*    THE READER WHICH OF THE REDEFINITIONS OF RS-DATA-AREA APPLY.
000700******************************************************************
000800 01  RPTSECT-REC.
000900     05  RS-RECORD-TYPE         PIC X(01).
001000         88  RS-HEADER-REC          VALUE "H".
001100         88  RS-COVERAGE-REC        VALUE "C".
001200         88  RS-GAP-REC             VALUE "G".
001300         88  RS-DELETION-REC        VALUE "D".
001400         88  RS-RESISTANCE-REC      VALUE "R".
001500         88  RS-LOWQUAL-REC         VALUE "L".
001600         88  RS-TRAILER-REC         VALUE "T".
001700     05  RS-DATA-AREA           PIC X(80).
001800
001900** REDEFINES - HEADER SECTION (TITLE/RUN-DATE/PIPELINE/SAMPLE/
002000** LINEAGE ARE CARRIED ON A SINGLE HEADER RECORD)
002100     05  RS-HEADER-DATA REDEFINES RS-DATA-AREA.
002200         10  RS-H-RUN-DATE          PIC X(08).
002300         10  RS-H-PIPELINE-NAME     PIC X(10).
002400         10  RS-H-PIPELINE-VERS     PIC X(06).
002500         10  RS-H-SAMPLE-ID         PIC X(20).
002600         10  RS-H-LINEAGE-CODE      PIC X(10).
002700         10  RS-H-LINEAGE-NAME      PIC X(20).
002800         10  FILLER                 PIC X(06).
002900
003000** REDEFINES - COVERAGE AND COVERAGE-GAP SECTIONS (SAME SHAPE)
003100     05  RS-COVERAGE-DATA REDEFINES RS-DATA-AREA.
003200         10  RS-C-REGION            PIC X(12).
003300         10  RS-C-DEPTH             PIC 9(05)V9(02).
003400         10  RS-C-PERCENT           PIC 9(03)V9(02).
003500         10  FILLER                 PIC X(56).
003600
003700** REDEFINES - DELETIONS SECTION
003800     05  RS-DELETION-DATA REDEFINES RS-DATA-AREA.
003900         10  RS-D-LOCUS             PIC X(12).
004000         10  RS-D-TYPE              PIC X(12).
004100         10  FILLER                 PIC X(56).
004200
004300** REDEFINES - RESISTANCE LIST SECTION
004400     05  RS-RESISTANCE-DATA REDEFINES RS-DATA-AREA.
004500         10  RS-R-GENE              PIC X(12).
004600         10  RS-R-NUCHANGE          PIC X(18).
004700         10  RS-R-AACHANGE          PIC X(18).
004800         10  RS-R-DRUG              PIC X(12).
004900         10  RS-R-CONFIDENCE        PIC X(06).
005000         10  FILLER                 PIC X(14).
005100
005200** REDEFINES - LOW-QUALITY SEGMENTS SECTION
005300     05  RS-LOWQUAL-DATA REDEFINES RS-DATA-AREA.
005400         10  RS-L-REFPOS            PIC X(09).
005500         10  RS-L-REF               PIC X(08).
005600         10  RS-L-ALT               PIC X(08).
005700         10  RS-L-QUALDET           PIC X(20).
005800         10  FILLER                 PIC X(35).
