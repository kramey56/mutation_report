000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CONFGRD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000600 DATE-WRITTEN. 11/14/94.
000700 DATE-COMPILED. 11/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          THIS SUBPROGRAM GRADES A CATALOG MATCH'S CONFIDENCE
001200*          FROM ITS LIKELIHOOD RATIO, USING THE DRUG-RESISTANCE
001300*          CATALOG'S GRADING SCALE:
001400*
001500*              LR >= 10.0             HIGH CONFIDENCE
001600*              LR >=  5.0  AND < 10.0 MEDIUM CONFIDENCE
001700*              LR <   5.0             LOW CONFIDENCE
001800*
001900*          CALLED ONCE PER CATALOG MATCH FROM RESMATCH'S
002000*          200-SEARCH-CATALOG PARAGRAPH.
002100*
002200*  CHANGE LOG
002300*  ----------
002400*  11/14/94  HJS  0301  ORIGINAL PROGRAM - SPUN OFF FROM THE OLD
002500*                       LAB SCORE-EVALUATION SUBPROGRAM SCOREVAL
002600*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002700*  05/06/09  HJS  0362  ADDED LOW BOUNDARY CHECK - LR EXACTLY 5.0
002800*                       WAS FALLING THROUGH TO LOW IN ERROR
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  WS-LR-WHOLE            PIC S9(04) COMP.
004300     05  FILLER                  PIC X(01) VALUE SPACE.
004400
004500 LINKAGE SECTION.
004600 COPY GRADEREC.
004700
004800 01  RETURN-CD                  PIC S9(04) COMP.
004900
005000 PROCEDURE DIVISION USING GRADE-REC, RETURN-CD.
005100     PERFORM 100-GRADE-LIKELIHOOD THRU 100-EXIT.
005200     MOVE ZERO TO RETURN-CD.
005300     GOBACK.
005400
005500 100-GRADE-LIKELIHOOD.
005600*05/06/09 HJS 0362
005700     IF GR-LIKELIHOOD >= 10.0
005800         MOVE "High  " TO GR-CONFIDENCE
005900     ELSE
006000     IF GR-LIKELIHOOD >= 5.0
006100         MOVE "Medium" TO GR-CONFIDENCE
006200     ELSE
006300         MOVE "Low   " TO GR-CONFIDENCE.
006400 100-EXIT.
006500     EXIT.
