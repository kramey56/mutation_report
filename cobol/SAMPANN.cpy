000100******************************************************************
000200*    COPYBOOK  SAMPANN
000300*    PER-SAMPLE ANNOTATED MUTATION - SORTED WORK RECORD
000400*    WRITTEN BY ANNOLOAD, READ BY RESMATCH
000500*    KEY IS SA-GENE THEN SA-NUCHANGE (SORTED ASCENDING BY ANNOLOAD
000600*    BEFORE THE WORK FILE IS WRITTEN)
000700******************************************************************
000800 01  SAMPANN-REC.
000900     05  SA-GENE                PIC X(12).
001000     05  SA-NUCHANGE             PIC X(18).
001100     05  SA-AACHANGE             PIC X(18).
001200     05  SA-REFPOS               PIC X(09).
001300     05  SA-REFNUC               PIC X(08).
001400     05  SA-ALTNUC               PIC X(08).
001500     05  SA-ANNOTATION           PIC X(20).
001600     05  SA-CODONPOS             PIC X(06).
001700     05  FILLER                  PIC X(09).
