000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOWQUAL.
000300 AUTHOR. HAROLD J SCHMITT.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE LOW-QUALITY SEQUENCE SEGMENT
001300*          FILE PRODUCED BY THE VARIANT-CALLING PIPELINE AND
001400*          KEEPS ONLY THE RECORDS THAT BELONG TO THE SAMPLE NAMED
001500*          ON THE RUN-PARAMETER CARD.  THE INPUT FILE CARRIES
001600*          LOW-QUALITY SEGMENTS FOR EVERY SAMPLE IN THE BATCH RUN
001700*          THAT PRODUCED IT, NOT JUST THIS ONE, SO THE FILTER IS
001800*          REQUIRED.
001900*
002000******************************************************************
002100*
002200*          INPUT   LOW-QUALITY SEGMENTS (TAB, NO HEADER)
002300*                                             -  DDS0001.LOWQTAB
002400*          INPUT   RUN-PARAMETER CARD          -  SYSIN
002500*          OUTPUT  FILTERED WORK FILE           -  DDS0001.LOWQOUT
002600*          DUMP FILE                            -  SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  ----------
003100*  11/14/94  HJS  0301  ORIGINAL PROGRAM - NEW JOB STEP, NO PRIOR
003200*                       EQUIVALENT IN THIS SHOP'S JOB STREAM, BUILT
003300*                       ON THE SHOP'S USUAL QSAM FILTER-STEP PATTERN
003400*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS
003500*                       PROGRAM, NO CHANGE REQUIRED, SIGNED OFF
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT SYSIN-FILE
004900     ASSIGN TO UT-S-SYSIN
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS PCODE.
005200
005300     SELECT LOWQTAB-FILE
005400     ASSIGN TO UT-S-LOWQTAB
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT LOWQOUT-FILE
005900     ASSIGN TO UT-S-LOWQOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  SYSIN-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSIN-REC.
007900 01  SYSIN-REC                  PIC X(80).
008000
008100****** LOW-QUALITY SEGMENTS FOR ALL SAMPLES IN THE BATCH RUN -
008200****** TAB DELIMITED, NO HEADER LINE
008300 FD  LOWQTAB-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 256 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS LOWQTAB-LINE.
008900 01  LOWQTAB-LINE               PIC X(256).
009000
009100 FD  LOWQOUT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 65 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS LOWQOUT-FILE-REC.
009700 01  LOWQOUT-FILE-REC           PIC X(65).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  PCODE                   PIC X(2).
010300     05  IFCODE                  PIC X(2).
010400         88  NO-MORE-DATA   VALUE "10".
010500     05  OFCODE                  PIC X(2).
010600     05  FILLER                  PIC X(01) VALUE SPACE.
010700
010800 01  MORE-LOWQTAB-SW            PIC X(1) VALUE SPACE.
010900     88  NO-MORE-LOWQTAB-RECS  VALUE "N".
011000
011100 01  WS-TAB-CHAR                PIC X(01) VALUE X"09".
011200
011300 COPY RUNPARM.
011400 COPY LOWQWORK.
011500
011600** ALTERNATE 2-FIELD VIEW OF THE FILTERED WORK RECORD USED BY
011700** 900-CLEANUP TO SPLIT THE SAMPLE-ID KEY FROM THE CALL DETAIL
011800** WHEN DISPLAYING COUNTS FOR THE OPERATOR
011900 01  LOWQ-REC-KEYED REDEFINES LOWQ-REC.
012000     05  LQK-SAMPLE             PIC X(20).
012100     05  LQK-DETAIL             PIC X(45).
012200
012300** 5 COLUMNS (0-4) OF THE TAB LINE - ALL 5 ARE USED.  COL-00
012400** CARRIES THE SAMPLE ID RIGHT-JUSTIFIED IN A 24-BYTE FIELD BUT
012500** THE RUN-PARAMETER CARD CARRIES IT LEFT-JUSTIFIED IN 20 BYTES -
012600** WS-LOWQ-COL-00-CMP GIVES THE FIRST 20 BYTES AS A SEPARATE
012700** NAME FOR THE 100-MAINLINE COMPARE INSTEAD OF A REF-MOD LITERAL
012800 01  WS-LOWQ-COLUMNS.
012900     05  WS-LOWQ-COL-00         PIC X(24).
013000     05  WS-LOWQ-COL-00-SPLIT REDEFINES WS-LOWQ-COL-00.
013100         10  WS-LOWQ-COL-00-CMP PIC X(20).
013200         10  FILLER             PIC X(04).
013300     05  WS-LOWQ-COL-01         PIC X(24).
013400     05  WS-LOWQ-COL-02         PIC X(24).
013500     05  WS-LOWQ-COL-03         PIC X(24).
013600     05  WS-LOWQ-COL-04         PIC X(24).
013700
013800** SINGLE-FIELD VIEW OF THE FIVE COLUMNS FOR THE SYSOUT TRACE
013900** DISPLAY IN 1000-ABEND-RTN
014000 01  WS-LOWQ-COLUMNS-ALPHA REDEFINES WS-LOWQ-COLUMNS
014100                            PIC X(120).
014200
014300 01  COUNTERS-AND-ACCUMULATORS.
014400     05  RECORDS-READ           PIC S9(09) COMP.
014500     05  RECORDS-KEPT           PIC S9(09) COMP.
014600     05  FILLER                  PIC X(01) VALUE SPACE.
014700
014800 01  ABEND-FORCE-FIELDS.
014900     05  ZERO-VAL               PIC 9(1) VALUE 0.
015000     05  ONE-VAL                PIC 9(1) VALUE 1.
015100     05  FILLER                  PIC X(01) VALUE SPACE.
015200
015300 COPY ABENDREC.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 100-MAINLINE THRU 100-EXIT
015800             UNTIL NO-MORE-LOWQTAB-RECS.
015900     PERFORM 900-CLEANUP THRU 900-EXIT.
016000     MOVE ZERO TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB LOWQUAL ********".
016600     OPEN INPUT SYSIN-FILE, LOWQTAB-FILE.
016700     OPEN OUTPUT LOWQOUT-FILE, SYSOUT.
016800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016900
017000     READ SYSIN-FILE INTO RUNPARM-REC
017100         AT END
017200         MOVE "*** NO RUN-PARAMETER CARD PRESENT" TO ABEND-REASON
017300         GO TO 1000-ABEND-RTN
017400     END-READ.
017500     CLOSE SYSIN-FILE.
017600
017700     READ LOWQTAB-FILE
017800         AT END
017900         MOVE "N" TO MORE-LOWQTAB-SW
018000     END-READ.
018100 000-EXIT.
018200     EXIT.
018300
018400 100-MAINLINE.
018500     MOVE "100-MAINLINE" TO PARA-NAME.
018600     ADD +1 TO RECORDS-READ.
018700     PERFORM 150-PARSE-TAB-LINE THRU 150-EXIT.
018800
018900     IF WS-LOWQ-COL-00-CMP NOT = RP-SAMPLE-ID
019000         GO TO 100-READ-NEXT.
019100
019200     PERFORM 180-WRITE-WORK-ROW THRU 180-EXIT.
019300     ADD +1 TO RECORDS-KEPT.
019400
019500 100-READ-NEXT.
019600     READ LOWQTAB-FILE
019700         AT END
019800         MOVE "N" TO MORE-LOWQTAB-SW
019900     END-READ.
020000 100-EXIT.
020100     EXIT.
020200
020300 150-PARSE-TAB-LINE.
020400     MOVE "150-PARSE-TAB-LINE" TO PARA-NAME.
020500     UNSTRING LOWQTAB-LINE DELIMITED BY WS-TAB-CHAR
020600         INTO WS-LOWQ-COL-00 WS-LOWQ-COL-01 WS-LOWQ-COL-02
020700              WS-LOWQ-COL-03 WS-LOWQ-COL-04
020800     END-UNSTRING.
020900 150-EXIT.
021000     EXIT.
021100
021200 180-WRITE-WORK-ROW.
021300     MOVE WS-LOWQ-COL-00-CMP   TO LQ-SAMPLE.
021400     MOVE WS-LOWQ-COL-01(1:9)  TO LQ-REFPOS.
021500     MOVE WS-LOWQ-COL-02(1:8)  TO LQ-REF.
021600     MOVE WS-LOWQ-COL-03(1:8)  TO LQ-ALT.
021700     MOVE WS-LOWQ-COL-04(1:20) TO LQ-QUALDET.
021800     WRITE LOWQOUT-FILE-REC FROM LOWQ-REC.
021900 180-EXIT.
022000     EXIT.
022100
022200 900-CLEANUP.
022300     MOVE "900-CLEANUP" TO PARA-NAME.
022400     CLOSE LOWQTAB-FILE, LOWQOUT-FILE, SYSOUT.
022500     DISPLAY "** LOW-QUALITY RECORDS READ **".
022600     DISPLAY RECORDS-READ.
022700     DISPLAY "** LOW-QUALITY RECORDS KEPT FOR SAMPLE **".
022800     DISPLAY LQK-SAMPLE.
022900     DISPLAY RECORDS-KEPT.
023000     DISPLAY "******** NORMAL END OF JOB LOWQUAL ********".
023100 900-EXIT.
023200     EXIT.
023300
023400 1000-ABEND-RTN.
023500     WRITE SYSOUT-REC FROM ABEND-REC.
023600     DISPLAY "*** TAB LINE COLUMNS IN PROGRESS AT ABEND ***".
023700     DISPLAY WS-LOWQ-COLUMNS-ALPHA.
023800     CLOSE SYSIN-FILE, LOWQTAB-FILE, LOWQOUT-FILE, SYSOUT.
023900     DISPLAY "*** ABNORMAL END OF JOB-LOWQUAL ***" UPON CONSOLE.
024000     DIVIDE ZERO-VAL INTO ONE-VAL.
