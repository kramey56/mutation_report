000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000600 DATE-WRITTEN. 06/01/78.
000700 DATE-COMPILED. 06/01/78.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*  GENERIC TRIMMED-LENGTH UTILITY.  GIVEN A 255-BYTE TEXT FIELD,
001200*  RETURNS THE LENGTH OF THE FIELD UP TO AND INCLUDING ITS LAST
001300*  NON-SPACE CHARACTER, ADDED TO WHATEVER RETURN-LTH ALREADY HELD
001400*  ON ENTRY.  USED BY RPTPRINT TO CENTER THE REPORT TITLE LINE.
001500*
001600*  CHANGE LOG
001700*  ----------
001800*  06/01/78  JRS  0000  ORIGINAL PROGRAM - GENERAL STRING UTILITY
001900*  03/14/89  JRS  0041  ADDED TO COBOL DEV CENTER UTILITY LIBRARY
002000*  11/02/93  RLK  0118  CLARIFIED COMMENTS, NO LOGIC CHANGE
002100*  11/14/94  HJS  0301  ADAPTED FOR UVP SURVEILLANCE REPORTING -
002200*                       CALLED FROM RPTPRINT TO CENTER TITLES
002300*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,
002400*                       NO CHANGE REQUIRED, SIGNED OFF
002500*  06/20/01  MWT  0233  RECOMPILED UNDER UT SHARED LOAD LIBRARY
002600*  07/23/07  HJS  0344  REWORKED SCAN LOOP TO DROP THE REVERSE/
002700*                       LENGTH-OF INTRINSICS - SHOP STANDARD IS
002800*                       NOW PERFORM-BASED SCANS, NO FUNCTIONS
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  WS-IDX                 PIC S9(04) COMP.
004300     05  WS-TEXT-LTH            PIC S9(04) COMP VALUE +255.
004400     05  WS-IDX-DISPLAY         PIC S9(04).
004500     05  WS-IDX-ALT REDEFINES WS-IDX-DISPLAY.
004600         10  WS-IDX-SIGN        PIC X(01).
004700         10  WS-IDX-DIGITS      PIC 9(03).
004800     05  WS-TEXT-LTH-DISPLAY    PIC S9(04).
004900     05  WS-TEXT-LTH-ALT REDEFINES WS-TEXT-LTH-DISPLAY
005000                                PIC X(04).
005100     05  WS-TEXT-LTH-NUM REDEFINES WS-TEXT-LTH-DISPLAY
005200                                PIC S9(04).
005300     05  FILLER                 PIC X(08).
005400     05  FILLER                  PIC X(01) VALUE SPACE.
005500
005600 LINKAGE SECTION.
005700 01  TEXT1                      PIC X(255).
005800 01  RETURN-LTH                 PIC S9(04).
005900
006000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006200     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT.
006300     PERFORM 900-CLEANUP THRU 900-EXIT.
006400     GOBACK.
006500
006600*11/14/94 HJS 0301
006700 000-HOUSEKEEPING.
006800     SET WS-IDX TO WS-TEXT-LTH.
006900 000-EXIT.
007000     EXIT.
007100
007200 100-SCAN-BACKWARD.
007300*  STEP BACKWARD FROM THE END OF THE FIELD UNTIL A NON-SPACE
007400*  CHARACTER IS FOUND OR THE FIELD IS EXHAUSTED
007500     IF WS-IDX = 0
007600         GO TO 100-EXIT.
007700     IF TEXT1(WS-IDX:1) = SPACE
007800         SUBTRACT 1 FROM WS-IDX
007900         GO TO 100-SCAN-BACKWARD.
008000 100-EXIT.
008100     EXIT.
008200
008300 900-CLEANUP.
008400     ADD WS-IDX TO RETURN-LTH.
008500 900-EXIT.
008600     EXIT.
