000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESMATCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE CORE OF THE SURVEILLANCE REPORT -
001300*          IT WALKS THE SORTED SAMPLE ANNOTATIONS WITH A TWO-
001400*          LEVEL CONTROL BREAK (GENE, THEN NUCLEOTIDE CHANGE),
001500*          LOOKS EACH (GENE,NUCHANGE) PAIR UP IN THE FILTERED
001600*          REFERENCE CATALOG, AND ATTACHES ZERO OR MORE
001700*          (DRUG,CONFIDENCE) RESISTANCE CALLS.  CONFGRD IS CALLED
001800*          ONCE PER CATALOG MATCH TO GRADE ITS CONFIDENCE.
001900*
002000*          *** IMPORTANT - PRESERVE THIS BEHAVIOR EXACTLY ***
002100*          A GENE'S ACCUMULATED GROUP OF NUCLEOTIDE RECORDS IS
002200*          WRITTEN TO THE RESISTANCE WORK FILE ONLY IF THE LAST
002300*          (IN-PROGRESS) NUCLEOTIDE RECORD OF THAT GENE HAD AT
002400*          LEAST ONE DRUG MATCH ATTACHED WHEN THE GENE CHANGED -
002500*          EARLIER NUCLEOTIDE RECORDS OF THE SAME GENE DO NOT
002600*          SAVE THE GROUP ON THEIR OWN.  THE LAST GENE GROUP IN
002700*          THE FILE IS NEVER WRITTEN AT ALL BECAUSE THERE IS NO
002800*          GENE BREAK AFTER THE LAST RECORD.  THIS MATCHES THE
002900*          GRADING PIPELINE'S OWN OUTPUT AND MUST NOT BE "FIXED".
003000*
003100******************************************************************
003200*
003300*          INPUT  SORTED SAMPLE ANNOTATIONS  -  DDS0001.SAMPANN
003400*          INPUT  FILTERED REFERENCE CATALOG  -  DDS0001.MUTCAT
003500*          OUTPUT RESISTANCE-CALL WORK FILE    -  DDS0001.RESWORK
003600*          DUMP FILE                           -  SYSOUT
003700*
003800******************************************************************
003900*  CHANGE LOG
004000*  ----------
004100*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
004200*                       SPECIMEN-MATCH SEARCH SPCMTCH FOR UVP
004300*                       SURVEILLANCE REPORTING
004400*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004500*  05/06/09  HJS  0362  SWITCHED TO CONFGRD FOR CONFIDENCE
004600*                       GRADING (WAS INLINE, NOW A SUBPROGRAM)
004700*  11/14/11  HJS  0384  DOCUMENTED THE GENE-BREAK EMIT RULE ABOVE
004800*                       AFTER A SUPPORT CALL ASKED WHY A GENE
004900*                       WITH SEVERAL NUCHANGES BUT NO RESISTANCE
005000*                       ON ITS LAST ONE NEVER SHOWS UP - THIS IS
005100*                       HOW THE PIPELINE HAS ALWAYS BEHAVED, LEFT
005200*                       AS-IS PER GRADING PIPELINE OWNER (R.ADEY)
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT MUTCAT-FILE
006600     ASSIGN TO UT-S-MUTCAT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT SAMPANN-FILE
007100     ASSIGN TO UT-S-SAMPANN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS AFCODE.
007400
007500     SELECT RESWORK-FILE
007600     ASSIGN TO UT-S-RESWORK
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  MUTCAT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 85 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MUTCAT-FILE-REC.
009600 01  MUTCAT-FILE-REC            PIC X(85).
009700
009800 FD  SAMPANN-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 108 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SAMPANN-FILE-REC.
010400 01  SAMPANN-FILE-REC           PIC X(108).
010500
010600 FD  RESWORK-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 76 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RESWORK-FILE-REC.
011200 01  RESWORK-FILE-REC           PIC X(76).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                  PIC X(2).
011800     05  AFCODE                  PIC X(2).
011900         88  NO-MORE-SAMPANN VALUE "10".
012000     05  OFCODE                  PIC X(2).
012100     05  FILLER                  PIC X(01) VALUE SPACE.
012200
012300 77  MORE-SAMPANN-SW            PIC X(1) VALUE SPACE.
012400     88  NO-MORE-SAMPANN-RECS  VALUE "N".
012500
012600 COPY MUTCAT.
012700 COPY SAMPANN.
012800 COPY RESWORK.
012900 COPY GRADEREC.
013000
013100** IN-MEMORY FILTERED CATALOG - LOADED ONCE, SORTED ON THE WAY IN
013200** FROM MUTLOAD
013300 01  WS-MUTCAT-TABLE.
013400     05  MUTCAT-TABLE-ENTRY OCCURS 3000 TIMES
013500                            INDEXED BY MUT-IDX.
013600         10  MT-GENE            PIC X(12).
013700         10  MT-NUCHANGE         PIC X(18).
013800         10  MT-AACHANGE         PIC X(18).
013900         10  MT-DRUG             PIC X(12).
014000         10  MT-PVALUE           PIC 9V9(06).
014100         10  MT-LIKELIHOOD       PIC S9(04)V9(04).
014200
014300 01  CONTROL-BREAK-FIELDS.
014400     05  WS-PREV-GENE           PIC X(12) VALUE LOW-VALUES.
014500     05  WS-PREV-NUCHANGE       PIC X(18) VALUE LOW-VALUES.
014600     05  FILLER                  PIC X(01) VALUE SPACE.
014700
014800** THE IN-PROGRESS (CURRENT) NUCLEOTIDE-CHANGE RECORD
014900 01  WS-NUC-REC.
015000     05  NR-GENE                PIC X(12).
015100     05  NR-NUCHANGE             PIC X(18).
015200     05  NR-AACHANGE             PIC X(18).
015300     05  NR-REFPOS               PIC X(09).
015400     05  NR-REFNUC               PIC X(08).
015500     05  NR-ALTNUC               PIC X(08).
015600     05  NR-ANNOTATION           PIC X(20).
015700     05  NR-CODONPOS             PIC X(06).
015800     05  NR-DRUG-COUNT           PIC S9(04) COMP.
015900     05  NR-DRUG-LIST OCCURS 20 TIMES INDEXED BY DRUG-IDX.
016000         10  NR-DRUG             PIC X(12).
016100         10  NR-CONFIDENCE       PIC X(06).
016200
016300** THE ACCUMULATED GENE GROUP - NUCLEOTIDE RECORDS APPENDED AT
016400** EACH NUCHANGE BREAK, FLUSHED OR DISCARDED AT THE GENE BREAK
016500 01  GENE-GROUP-CONTROL.
016600     05  GG-COUNT               PIC S9(04) COMP.
016700     05  FILLER                  PIC X(01) VALUE SPACE.
016800 01  WS-GENE-GROUP-BUFFER.
016900     05  GG-ENTRY OCCURS 200 TIMES INDEXED BY GG-IDX.
017000         10  GG-GENE            PIC X(12).
017100         10  GG-NUCHANGE         PIC X(18).
017200         10  GG-AACHANGE         PIC X(18).
017300         10  GG-DRUG-COUNT       PIC S9(04) COMP.
017400         10  GG-DRUG-LIST OCCURS 20 TIMES
017500                            INDEXED BY GG-DRUG-IDX.
017600             15  GG-DRUG         PIC X(12).
017700             15  GG-CONFIDENCE   PIC X(06).
017800
017900 01  COUNTERS-AND-ACCUMULATORS.
018000     05  CATALOG-ROW-COUNT      PIC S9(09) COMP.
018100     05  ANNOTATION-RECORDS-READ PIC S9(09) COMP.
018200     05  RESWORK-RECORDS-WRITTEN PIC S9(09) COMP.
018300     05  FILLER                  PIC X(01) VALUE SPACE.
018400
018500 01  ABEND-FORCE-FIELDS.
018600     05  ZERO-VAL               PIC 9(1) VALUE 0.
018700     05  ONE-VAL                PIC 9(1) VALUE 1.
018800     05  FILLER                  PIC X(01) VALUE SPACE.
018900
019000 COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-MAINLINE THRU 100-EXIT
019500             UNTIL NO-MORE-SAMPANN-RECS.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700     MOVE ZERO TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200     DISPLAY "******** BEGIN JOB RESMATCH ********".
020300     OPEN INPUT MUTCAT-FILE, SAMPANN-FILE.
020400     OPEN OUTPUT RESWORK-FILE, SYSOUT.
020500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020600     MOVE 0 TO GG-COUNT.
020700     MOVE 0 TO NR-DRUG-COUNT.
020800
020900*  LOAD THE ENTIRE FILTERED CATALOG INTO THE TABLE
021000     SET MUT-IDX TO 1.
021100     PERFORM 010-LOAD-CATALOG-ROW THRU 010-EXIT
021200         UNTIL NO-MORE-DATA OR MUT-IDX > 3000.
021300     IF NOT NO-MORE-DATA
021400         MOVE "** CATALOG TABLE OVERFLOW" TO ABEND-REASON
021500         GO TO 1000-ABEND-RTN.
021600     CLOSE MUTCAT-FILE.
021700
021800     READ SAMPANN-FILE INTO SAMPANN-REC
021900         AT END
022000         MOVE "N" TO MORE-SAMPANN-SW
022100     END-READ.
022200 000-EXIT.
022300     EXIT.
022400
022500 010-LOAD-CATALOG-ROW.
022600     READ MUTCAT-FILE INTO MUTCAT-REC
022700         AT END
022800         GO TO 010-EXIT
022900     END-READ.
023000     MOVE MC-GENE       TO MT-GENE(MUT-IDX).
023100     MOVE MC-NUCHANGE   TO MT-NUCHANGE(MUT-IDX).
023200     MOVE MC-AACHANGE   TO MT-AACHANGE(MUT-IDX).
023300     MOVE MC-DRUG       TO MT-DRUG(MUT-IDX).
023400     MOVE MC-PVALUE     TO MT-PVALUE(MUT-IDX).
023500     MOVE MC-LIKELIHOOD TO MT-LIKELIHOOD(MUT-IDX).
023600     SET MUT-IDX UP BY 1.
023700     ADD 1 TO CATALOG-ROW-COUNT.
023800 010-EXIT.
023900     EXIT.
024000
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     ADD +1 TO ANNOTATION-RECORDS-READ.
024400
024500     IF SA-GENE NOT = WS-PREV-GENE
024600         PERFORM 300-GENE-BREAK THRU 300-EXIT
024700     ELSE
024800     IF SA-NUCHANGE NOT = WS-PREV-NUCHANGE
024900         PERFORM 400-NUCHANGE-BREAK THRU 400-EXIT.
025000
025100     PERFORM 200-SEARCH-CATALOG THRU 200-EXIT.
025200
025300     MOVE SA-GENE     TO WS-PREV-GENE.
025400     MOVE SA-NUCHANGE TO WS-PREV-NUCHANGE.
025500
025600     READ SAMPANN-FILE INTO SAMPANN-REC
025700         AT END
025800         MOVE "N" TO MORE-SAMPANN-SW
025900     END-READ.
026000 100-EXIT.
026100     EXIT.
026200
026300 200-SEARCH-CATALOG.
026400     MOVE "200-SEARCH-CATALOG" TO PARA-NAME.
026500     PERFORM 210-SCAN-CATALOG-ROW THRU 210-EXIT
026600         VARYING MUT-IDX FROM 1 BY 1
026700         UNTIL MUT-IDX > CATALOG-ROW-COUNT.
026800 200-EXIT.
026900     EXIT.
027000
027100 210-SCAN-CATALOG-ROW.
027200     IF MT-GENE(MUT-IDX) = SA-GENE
027300        AND MT-NUCHANGE(MUT-IDX) = SA-NUCHANGE
027400         PERFORM 220-ATTACH-DRUG-MATCH THRU 220-EXIT.
027500 210-EXIT.
027600     EXIT.
027700
027800 220-ATTACH-DRUG-MATCH.
027900     IF NR-DRUG-COUNT >= 20
028000         GO TO 220-EXIT.
028100     ADD 1 TO NR-DRUG-COUNT.
028200     MOVE MT-DRUG(MUT-IDX)       TO NR-DRUG(NR-DRUG-COUNT).
028300     MOVE MT-LIKELIHOOD(MUT-IDX) TO GR-LIKELIHOOD.
028400     CALL "CONFGRD" USING GRADE-REC, RETURN-CD.
028500     MOVE GR-CONFIDENCE TO NR-CONFIDENCE(NR-DRUG-COUNT).
028600 220-EXIT.
028700     EXIT.
028800
028900 300-GENE-BREAK.
029000*11/14/11 HJS 0384 - SEE REMARKS - DO NOT "FIX" THIS GATE
029100     MOVE "300-GENE-BREAK" TO PARA-NAME.
029200     IF NR-DRUG-COUNT > 0
029300         PERFORM 310-FLUSH-GENE-GROUP THRU 310-EXIT.
029400
029500     MOVE 0 TO GG-COUNT.
029600     PERFORM 330-START-NUC-REC THRU 330-EXIT.
029700 300-EXIT.
029800     EXIT.
029900
030000 310-FLUSH-GENE-GROUP.
030100     MOVE "310-FLUSH-GENE-GROUP" TO PARA-NAME.
030200     IF GG-COUNT > 0
030300         PERFORM 315-WRITE-GROUP-ENTRY THRU 315-EXIT
030400             VARYING GG-IDX FROM 1 BY 1 UNTIL GG-IDX > GG-COUNT.
030500     PERFORM 340-WRITE-NUC-REC THRU 340-EXIT.
030600 310-EXIT.
030700     EXIT.
030800
030900 315-WRITE-GROUP-ENTRY.
031000     IF GG-DRUG-COUNT(GG-IDX) > 0
031100         PERFORM 316-WRITE-GROUP-DRUGS THRU 316-EXIT
031200             VARYING GG-DRUG-IDX FROM 1 BY 1
031300             UNTIL GG-DRUG-IDX > GG-DRUG-COUNT(GG-IDX)
031400     ELSE
031500         MOVE GG-GENE(GG-IDX)      TO RW-GENE
031600         MOVE GG-NUCHANGE(GG-IDX)  TO RW-NUCHANGE
031700         MOVE GG-AACHANGE(GG-IDX)  TO RW-AACHANGE
031800         MOVE SPACES               TO RW-DRUG
031900         MOVE SPACES               TO RW-CONFIDENCE
032000         WRITE RESWORK-FILE-REC FROM RESWORK-REC
032100         ADD +1 TO RESWORK-RECORDS-WRITTEN.
032200 315-EXIT.
032300     EXIT.
032400
032500 316-WRITE-GROUP-DRUGS.
032600     MOVE GG-GENE(GG-IDX)     TO RW-GENE.
032700     MOVE GG-NUCHANGE(GG-IDX) TO RW-NUCHANGE.
032800     MOVE GG-AACHANGE(GG-IDX) TO RW-AACHANGE.
032900     MOVE GG-DRUG(GG-IDX, GG-DRUG-IDX)       TO RW-DRUG.
033000     MOVE GG-CONFIDENCE(GG-IDX, GG-DRUG-IDX) TO RW-CONFIDENCE.
033100     WRITE RESWORK-FILE-REC FROM RESWORK-REC.
033200     ADD +1 TO RESWORK-RECORDS-WRITTEN.
033300 316-EXIT.
033400     EXIT.
033500
033600 320-APPEND-CURRENT-TO-GROUP.
033700     MOVE "320-APPEND-CURRENT-TO-GROUP" TO PARA-NAME.
033800     IF GG-COUNT >= 200
033900         MOVE "** GENE GROUP BUFFER OVERFLOW" TO ABEND-REASON
034000         GO TO 1000-ABEND-RTN.
034100     ADD 1 TO GG-COUNT.
034200     SET GG-IDX TO GG-COUNT.
034300     MOVE NR-GENE       TO GG-GENE(GG-IDX).
034400     MOVE NR-NUCHANGE   TO GG-NUCHANGE(GG-IDX).
034500     MOVE NR-AACHANGE   TO GG-AACHANGE(GG-IDX).
034600     MOVE NR-DRUG-COUNT TO GG-DRUG-COUNT(GG-IDX).
034700     IF NR-DRUG-COUNT > 0
034800         PERFORM 325-COPY-DRUG-ENTRY THRU 325-EXIT
034900             VARYING DRUG-IDX FROM 1 BY 1
035000             UNTIL DRUG-IDX > NR-DRUG-COUNT.
035100 320-EXIT.
035200     EXIT.
035300
035400 325-COPY-DRUG-ENTRY.
035500     MOVE NR-DRUG(DRUG-IDX)       TO GG-DRUG(GG-IDX, DRUG-IDX).
035600     MOVE NR-CONFIDENCE(DRUG-IDX) TO GG-CONFIDENCE(GG-IDX,
035700                                                    DRUG-IDX).
035800 325-EXIT.
035900     EXIT.
036000
036100 330-START-NUC-REC.
036200     MOVE SA-GENE       TO NR-GENE.
036300     MOVE SA-NUCHANGE   TO NR-NUCHANGE.
036400     MOVE SA-AACHANGE   TO NR-AACHANGE.
036500     MOVE SA-REFPOS     TO NR-REFPOS.
036600     MOVE SA-REFNUC     TO NR-REFNUC.
036700     MOVE SA-ALTNUC     TO NR-ALTNUC.
036800     MOVE SA-ANNOTATION TO NR-ANNOTATION.
036900     MOVE SA-CODONPOS   TO NR-CODONPOS.
037000     MOVE 0 TO NR-DRUG-COUNT.
037100 330-EXIT.
037200     EXIT.
037300
037400 340-WRITE-NUC-REC.
037500*  WRITES THE CURRENT (IN-PROGRESS) NUCLEOTIDE RECORD'S OWN
037600*  DRUG MATCHES - CALLED ONLY WHEN 300-GENE-BREAK FOUND
037700*  NR-DRUG-COUNT > 0
037800     MOVE "340-WRITE-NUC-REC" TO PARA-NAME.
037900     PERFORM 345-WRITE-NUC-DRUG THRU 345-EXIT
038000         VARYING DRUG-IDX FROM 1 BY 1
038100         UNTIL DRUG-IDX > NR-DRUG-COUNT.
038200 340-EXIT.
038300     EXIT.
038400
038500 345-WRITE-NUC-DRUG.
038600     MOVE NR-GENE      TO RW-GENE.
038700     MOVE NR-NUCHANGE  TO RW-NUCHANGE.
038800     MOVE NR-AACHANGE  TO RW-AACHANGE.
038900     MOVE NR-DRUG(DRUG-IDX)       TO RW-DRUG.
039000     MOVE NR-CONFIDENCE(DRUG-IDX) TO RW-CONFIDENCE.
039100     WRITE RESWORK-FILE-REC FROM RESWORK-REC.
039200     ADD +1 TO RESWORK-RECORDS-WRITTEN.
039300 345-EXIT.
039400     EXIT.
039500
039600 400-NUCHANGE-BREAK.
039700     MOVE "400-NUCHANGE-BREAK" TO PARA-NAME.
039800     PERFORM 320-APPEND-CURRENT-TO-GROUP THRU 320-EXIT.
039900     PERFORM 330-START-NUC-REC THRU 330-EXIT.
040000 400-EXIT.
040100     EXIT.
040200
040300 900-CLEANUP.
040400     MOVE "900-CLEANUP" TO PARA-NAME.
040500     CLOSE SAMPANN-FILE, RESWORK-FILE, SYSOUT.
040600     DISPLAY "** CATALOG ROWS IN TABLE **".
040700     DISPLAY CATALOG-ROW-COUNT.
040800     DISPLAY "** ANNOTATION RECORDS READ **".
040900     DISPLAY ANNOTATION-RECORDS-READ.
041000     DISPLAY "** RESISTANCE-CALL RECORDS WRITTEN **".
041100     DISPLAY RESWORK-RECORDS-WRITTEN.
041200     DISPLAY "******** NORMAL END OF JOB RESMATCH ********".
041300 900-EXIT.
041400     EXIT.
041500
041600 1000-ABEND-RTN.
041700     WRITE SYSOUT-REC FROM ABEND-REC.
041800     CLOSE MUTCAT-FILE, SAMPANN-FILE, RESWORK-FILE, SYSOUT.
041900     DISPLAY "*** ABNORMAL END OF JOB-RESMATCH ***" UPON CONSOLE.
042000     DIVIDE ZERO-VAL INTO ONE-VAL.
