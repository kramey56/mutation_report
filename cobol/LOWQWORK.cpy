000100******************************************************************
000200*    COPYBOOK  LOWQWORK
000300*    LOW-QUALITY SEGMENT WORK RECORD - ONE SAMPLE'S RECORDS ONLY
000400*    WRITTEN BY LOWQUAL, READ BY SURVASSM
000500******************************************************************
000600 01  LOWQ-REC.
000700     05  LQ-SAMPLE              PIC X(20).
000800     05  LQ-REFPOS               PIC X(09).
000900     05  LQ-REF                  PIC X(08).
001000     05  LQ-ALT                  PIC X(08).
001100     05  LQ-QUALDET              PIC X(20).
