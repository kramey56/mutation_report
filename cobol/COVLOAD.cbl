000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COVLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE SAMPLE'S COVERAGE DATA - THE
001300*          2-LINE WHOLE-GENOME DEPTH/PERCENT FILE, THE PER-REGION
001400*          COVERAGE FILE, AND THE DELETED-LOCI FILE - FILTERED
001500*          AGAINST THE GENES-OF-INTEREST LIST.  A REGION QUALIFIES
001600*          FOR THE COVERAGE MAP ONLY WHEN IT IS A GENE OF
001700*          INTEREST; A REGION IS A COVERAGE GAP WHENEVER ITS
001800*          PERCENT COVERED FALLS BELOW 90.00, REGARDLESS OF THE
001900*          GENES-OF-INTEREST LIST.  A DELETED LOCUS IS KEPT ONLY
002000*          WHEN IT IS A GENE OF INTEREST.
002100*
002200******************************************************************
002300*
002400*          INPUT  GENOME STATS (2 LINES)     -  DDS0001.GENOSTAT
002500*          INPUT  GENES OF INTEREST (1 LINE) -  DDS0001.GENELIST
002600*          INPUT  REGION COVERAGE (TAB, HDR)  -  DDS0001.RGNCOV
002700*          INPUT  DELETED LOCI (TAB, HDR)     -  DDS0001.DELLOCI
002800*          OUTPUT COVERAGE MAP WORK FILE       -  DDS0001.COVMAP
002900*          OUTPUT COVERAGE GAP WORK FILE       -  DDS0001.COVGAP
003000*          OUTPUT DELETIONS WORK FILE          -  DDS0001.COVDEL
003100*          DUMP FILE                           -  SYSOUT
003200*
003300******************************************************************
003400*  CHANGE LOG
003500*  ----------
003600*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
003700*                       SPECIMEN-COVERAGE EDIT SPCCOVG FOR UVP
003800*                       SURVEILLANCE REPORTING
003900*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO
004000*                       CHANGE REQUIRED, SIGNED OFF
004100*  03/02/10  HJS  0371  GENES-OF-INTEREST LIST NOW READ WITH A
004200*                       POINTER-BASED UNSTRING LOOP - OLD VERSION
004300*                       ASSUMED EXACTLY 12 GENES AND BLEW UP ON
004400*                       THE EXPANDED PANEL
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT GENOSTAT-FILE
005800     ASSIGN TO UT-S-GENOSTAT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS S1CODE.
006100
006200     SELECT GENELIST-FILE
006300     ASSIGN TO UT-S-GENELIST
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS S2CODE.
006600
006700     SELECT RGNCOV-FILE
006800     ASSIGN TO UT-S-RGNCOV
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS S3CODE.
007100
007200     SELECT DELLOCI-FILE
007300     ASSIGN TO UT-S-DELLOCI
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS S4CODE.
007600
007700     SELECT COVMAP-FILE
007800     ASSIGN TO UT-S-COVMAP
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS O1CODE.
008100
008200     SELECT COVGAP-FILE
008300     ASSIGN TO UT-S-COVGAP
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS O2CODE.
008600
008700     SELECT COVDEL-FILE
008800     ASSIGN TO UT-S-COVDEL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS O3CODE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(130).
010100
010200****** WHOLE-GENOME DEPTH/PERCENT - EXACTLY 2 "LABEL:VALUE" LINES
010300 FD  GENOSTAT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS GENOSTAT-LINE.
010900 01  GENOSTAT-LINE              PIC X(80).
011000
011100****** GENES-OF-INTEREST - ONE COMMA-SEPARATED LINE
011200 FD  GENELIST-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 600 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS GENELIST-LINE.
011800 01  GENELIST-LINE              PIC X(600).
011900
012000****** REGION COVERAGE - TAB DELIMITED, ONE HEADER LINE
012100 FD  RGNCOV-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 256 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RGNCOV-LINE.
012700 01  RGNCOV-LINE                PIC X(256).
012800
012900****** DELETED LOCI - TAB DELIMITED, ONE HEADER LINE
013000 FD  DELLOCI-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 256 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DELLOCI-LINE.
013600 01  DELLOCI-LINE               PIC X(256).
013700
013800 FD  COVMAP-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 35 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS COVMAP-FILE-REC.
014400 01  COVMAP-FILE-REC            PIC X(35).
014500
014600 FD  COVGAP-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 35 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS COVGAP-FILE-REC.
015200 01  COVGAP-FILE-REC            PIC X(35).
015300
015400 FD  COVDEL-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 33 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS COVDEL-FILE-REC.
016000 01  COVDEL-FILE-REC            PIC X(33).
016100
016200 WORKING-STORAGE SECTION.
016300
016400 01  FILE-STATUS-CODES.
016500     05  S1CODE                  PIC X(2).
016600     05  S2CODE                  PIC X(2).
016700     05  S3CODE                  PIC X(2).
016800         88  NO-MORE-RGNCOV  VALUE "10".
016900     05  S4CODE                  PIC X(2).
017000         88  NO-MORE-DELLOCI VALUE "10".
017100     05  O1CODE                  PIC X(2).
017200     05  O2CODE                  PIC X(2).
017300     05  O3CODE                  PIC X(2).
017400     05  FILLER                  PIC X(01) VALUE SPACE.
017500
017600 77  MORE-RGNCOV-SW             PIC X(1) VALUE SPACE.
017700     88  NO-MORE-RGNCOV-RECS  VALUE "N".
017800 77  MORE-DELLOCI-SW            PIC X(1) VALUE SPACE.
017900     88  NO-MORE-DELLOCI-RECS VALUE "N".
018000
018100 77  WS-TAB-CHAR                PIC X(01) VALUE X"09".
018200
018300** WORK COPIES OF THE THREE OUTPUT RECORD LAYOUTS
018400 COPY COVWORK.
018500
018600** GENOME-STATS PARSE AREA
018700 01  WS-GENOME-EDIT.
018800     05  WS-GS-LABEL            PIC X(40).
018900     05  WS-GS-VALUE-TEXT       PIC X(20).
019000     05  WS-GS-INT              PIC X(05) JUSTIFIED RIGHT.
019100     05  WS-GS-DEC              PIC X(02).
019200     05  WS-GENOME-DEPTH        PIC 9(05)V9(02).
019300     05  WS-GENOME-DEPTH-ALPHA REDEFINES WS-GENOME-DEPTH
019400                                PIC X(07).
019500     05  WS-GENOME-PCT-INT      PIC X(03) JUSTIFIED RIGHT.
019600     05  WS-GENOME-PERCENT      PIC 9(03)V9(02).
019700     05  WS-GENOME-PCT-ALPHA REDEFINES WS-GENOME-PERCENT
019800                                PIC X(05).
019900
020000** GENES-OF-INTEREST WORK TABLE
020100 01  GENE-LIST-CONTROL.
020200     05  WS-GENE-PTR            PIC S9(04) COMP.
020300     05  WS-GENE-COUNT          PIC S9(04) COMP.
020400     05  WS-GENE-TOKEN          PIC X(12).
020500     05  WS-GENE-FOUND-SW       PIC X(01).
020600         88  GENE-WAS-FOUND     VALUE "Y".
020700     05  FILLER                  PIC X(01) VALUE SPACE.
020800 01  WS-GENE-TABLE.
020900     05  GENE-TABLE-ENTRY OCCURS 50 TIMES
021000                         INDEXED BY GENE-IDX     PIC X(12).
021100
021200** REGION-COVERAGE TAB LINE - 7 COLUMNS (0-6) CARRIED
021300 01  WS-RGN-COLUMNS.
021400     05  WS-RGN-COL-00          PIC X(24).
021500     05  WS-RGN-COL-01          PIC X(24).
021600     05  WS-RGN-COL-02          PIC X(24).
021700     05  WS-RGN-COL-03          PIC X(24).
021800     05  WS-RGN-COL-04          PIC X(24).
021900     05  WS-RGN-COL-05          PIC X(24).
022000     05  WS-RGN-COL-06          PIC X(24).
022100
022200 01  WS-RGN-EDIT.
022300     05  WS-RGN-REGION          PIC X(12).
022400     05  WS-RGN-DEPTH-INT       PIC X(05) JUSTIFIED RIGHT.
022500     05  WS-RGN-DEPTH-DEC       PIC X(02).
022600     05  WS-RGN-DEPTH           PIC 9(05)V9(02).
022700     05  WS-RGN-DEPTH-ALPHA REDEFINES WS-RGN-DEPTH
022800                                PIC X(07).
022900     05  WS-RGN-PCT-INT         PIC X(03) JUSTIFIED RIGHT.
023000     05  WS-RGN-PCT-DEC         PIC X(02).
023100     05  WS-RGN-PERCENT         PIC 9(03)V9(02).
023200     05  WS-RGN-PERCENT-ALPHA REDEFINES WS-RGN-PERCENT
023300                                PIC X(05).
023400
023500** DELETED-LOCI TAB LINE - 16 COLUMNS (0-15) CARRIED
023600 01  WS-DEL-COLUMNS.
023700     05  WS-DEL-COL-00          PIC X(24).
023800     05  WS-DEL-COL-01          PIC X(24).
023900     05  WS-DEL-COL-02          PIC X(24).
024000     05  WS-DEL-COL-03          PIC X(24).
024100     05  WS-DEL-COL-04          PIC X(24).
024200     05  WS-DEL-COL-05          PIC X(24).
024300     05  WS-DEL-COL-06          PIC X(24).
024400     05  WS-DEL-COL-07          PIC X(24).
024500     05  WS-DEL-COL-08          PIC X(24).
024600     05  WS-DEL-COL-09          PIC X(24).
024700     05  WS-DEL-COL-10          PIC X(24).
024800     05  WS-DEL-COL-11          PIC X(24).
024900     05  WS-DEL-COL-12          PIC X(24).
025000     05  WS-DEL-COL-13          PIC X(24).
025100     05  WS-DEL-COL-14          PIC X(24).
025200     05  WS-DEL-COL-15          PIC X(24).
025300
025400 01  COUNTERS-AND-ACCUMULATORS.
025500     05  RGNCOV-RECORDS-READ    PIC S9(09) COMP.
025600     05  DELLOCI-RECORDS-READ   PIC S9(09) COMP.
025700     05  MAP-RECORDS-WRITTEN    PIC S9(09) COMP.
025800     05  GAP-RECORDS-WRITTEN    PIC S9(09) COMP.
025900     05  DEL-RECORDS-WRITTEN    PIC S9(09) COMP.
026000     05  HDR-SKIP-CNT           PIC 9(01) COMP.
026100     05  FILLER                  PIC X(01) VALUE SPACE.
026200
026300 01  ABEND-FORCE-FIELDS.
026400     05  ZERO-VAL               PIC 9(1) VALUE 0.
026500     05  ONE-VAL                PIC 9(1) VALUE 1.
026600     05  FILLER                  PIC X(01) VALUE SPACE.
026700
026800 COPY ABENDREC.
026900
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 050-LOAD-GENE-TABLE THRU 050-EXIT.
027300     PERFORM 100-MAINLINE THRU 100-EXIT
027400             UNTIL NO-MORE-RGNCOV-RECS.
027500     PERFORM 300-LOAD-DELETIONS THRU 300-EXIT
027600             UNTIL NO-MORE-DELLOCI-RECS.
027700     PERFORM 900-CLEANUP THRU 900-EXIT.
027800     MOVE ZERO TO RETURN-CODE.
027900     GOBACK.
028000
028100 000-HOUSEKEEPING.
028200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028300     DISPLAY "******** BEGIN JOB COVLOAD ********".
028400     OPEN INPUT GENOSTAT-FILE, GENELIST-FILE, RGNCOV-FILE,
028500                DELLOCI-FILE.
028600     OPEN OUTPUT COVMAP-FILE, COVGAP-FILE, COVDEL-FILE, SYSOUT.
028700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028800
028900*  LINE 1 OF THE GENOME-STATS FILE IS MEAN DEPTH
029000     READ GENOSTAT-FILE
029100         AT END
029200         MOVE "*** GENOME STATS FILE EMPTY" TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN
029400     END-READ.
029500     PERFORM 010-EDIT-GENOME-LINE THRU 010-EXIT.
029600     MOVE WS-GS-VALUE-TEXT TO WS-GS-INT, WS-GS-DEC.
029700     PERFORM 020-EDIT-GENOME-DEPTH THRU 020-EXIT.
029800
029900*  LINE 2 OF THE GENOME-STATS FILE IS PERCENT GENOME COVERED
030000     READ GENOSTAT-FILE
030100         AT END
030200         MOVE "*** GENOME STATS FILE SHORT" TO ABEND-REASON
030300         GO TO 1000-ABEND-RTN
030400     END-READ.
030500     PERFORM 010-EDIT-GENOME-LINE THRU 010-EXIT.
030600     PERFORM 030-EDIT-GENOME-PERCENT THRU 030-EXIT.
030700
030800*  WHOLE-GENOME ROW IS ALWAYS THE FIRST COVERAGE-MAP RECORD
030900     MOVE "whole_genome" TO CM-REGION.
031000     MOVE WS-GENOME-DEPTH   TO CM-DEPTH.
031100     MOVE WS-GENOME-PERCENT TO CM-PERCENT.
031200     WRITE COVMAP-FILE-REC FROM COV-MAP-REC.
031300     ADD +1 TO MAP-RECORDS-WRITTEN.
031400
031500     CLOSE GENOSTAT-FILE.
031600 000-EXIT.
031700     EXIT.
031800
031900 010-EDIT-GENOME-LINE.
032000     MOVE "010-EDIT-GENOME-LINE" TO PARA-NAME.
032100     MOVE SPACES TO WS-GS-LABEL, WS-GS-VALUE-TEXT.
032200     UNSTRING GENOSTAT-LINE DELIMITED BY ":"
032300         INTO WS-GS-LABEL WS-GS-VALUE-TEXT
032400     END-UNSTRING.
032500 010-EXIT.
032600     EXIT.
032700
032800 020-EDIT-GENOME-DEPTH.
032900     MOVE "020-EDIT-GENOME-DEPTH" TO PARA-NAME.
033000     MOVE SPACES TO WS-GS-INT, WS-GS-DEC.
033100     UNSTRING WS-GS-VALUE-TEXT DELIMITED BY "."
033200         INTO WS-GS-INT WS-GS-DEC
033300     END-UNSTRING.
033400     INSPECT WS-GS-INT REPLACING ALL SPACE BY ZERO.
033500     INSPECT WS-GS-DEC REPLACING ALL SPACE BY ZERO.
033600     MOVE WS-GS-INT TO WS-GENOME-DEPTH-ALPHA(1:5).
033700     MOVE WS-GS-DEC TO WS-GENOME-DEPTH-ALPHA(6:2).
033800 020-EXIT.
033900     EXIT.
034000
034100 030-EDIT-GENOME-PERCENT.
034200     MOVE "030-EDIT-GENOME-PERCENT" TO PARA-NAME.
034300     MOVE SPACES TO WS-GENOME-PCT-INT, WS-GS-DEC.
034400     UNSTRING WS-GS-VALUE-TEXT DELIMITED BY "."
034500         INTO WS-GENOME-PCT-INT WS-GS-DEC
034600     END-UNSTRING.
034700     INSPECT WS-GENOME-PCT-INT REPLACING ALL SPACE BY ZERO.
034800     INSPECT WS-GS-DEC REPLACING ALL SPACE BY ZERO.
034900     MOVE WS-GENOME-PCT-INT TO WS-GENOME-PCT-ALPHA(1:3).
035000     MOVE WS-GS-DEC TO WS-GENOME-PCT-ALPHA(4:2).
035100 030-EXIT.
035200     EXIT.
035300
035400 050-LOAD-GENE-TABLE.
035500*03/02/10 HJS 0371
035600     MOVE "050-LOAD-GENE-TABLE" TO PARA-NAME.
035700     MOVE 1 TO WS-GENE-PTR.
035800     MOVE 0 TO WS-GENE-COUNT.
035900     SET GENE-IDX TO 1.
036000     READ GENELIST-FILE
036100         AT END
036200         MOVE "*** GENES-OF-INTEREST FILE EMPTY" TO ABEND-REASON
036300         GO TO 1000-ABEND-RTN
036400     END-READ.
036500     PERFORM 055-EXTRACT-GENE-TOKEN THRU 055-EXIT
036600         UNTIL WS-GENE-PTR > 600.
036700     CLOSE GENELIST-FILE.
036800 050-EXIT.
036900     EXIT.
037000
037100 055-EXTRACT-GENE-TOKEN.
037200     MOVE SPACES TO WS-GENE-TOKEN.
037300     UNSTRING GENELIST-LINE DELIMITED BY ","
037400         INTO WS-GENE-TOKEN
037500         WITH POINTER WS-GENE-PTR
037600     END-UNSTRING.
037700     IF WS-GENE-TOKEN = SPACES
037800         MOVE 601 TO WS-GENE-PTR
037900         GO TO 055-EXIT.
038000     MOVE WS-GENE-TOKEN TO GENE-TABLE-ENTRY(GENE-IDX).
038100     SET GENE-IDX UP BY 1.
038200     ADD 1 TO WS-GENE-COUNT.
038300 055-EXIT.
038400     EXIT.
038500
038600 100-MAINLINE.
038700     MOVE "100-MAINLINE" TO PARA-NAME.
038800     IF RGNCOV-RECORDS-READ = 0
038900         PERFORM 105-SKIP-RGNCOV-HEADER THRU 105-EXIT
039000     ELSE
039100         PERFORM 110-READ-RGNCOV THRU 110-EXIT.
039200
039300     IF NO-MORE-RGNCOV-RECS
039400         GO TO 100-EXIT.
039500
039600     ADD +1 TO RGNCOV-RECORDS-READ.
039700     PERFORM 150-PARSE-RGNCOV-LINE THRU 150-EXIT.
039800     PERFORM 160-EDIT-RGNCOV-FIELDS THRU 160-EXIT.
039900     PERFORM 170-SEARCH-GENE-TABLE THRU 170-EXIT.
040000
040100     IF GENE-WAS-FOUND
040200         MOVE WS-RGN-REGION  TO CM-REGION
040300         MOVE WS-RGN-DEPTH   TO CM-DEPTH
040400         MOVE WS-RGN-PERCENT TO CM-PERCENT
040500         WRITE COVMAP-FILE-REC FROM COV-MAP-REC
040600         ADD +1 TO MAP-RECORDS-WRITTEN.
040700
040800     IF WS-RGN-PERCENT < 90.0
040900         MOVE WS-RGN-REGION  TO CG-REGION
041000         MOVE WS-RGN-DEPTH   TO CG-DEPTH
041100         MOVE WS-RGN-PERCENT TO CG-PERCENT
041200         WRITE COVGAP-FILE-REC FROM COV-GAP-REC
041300         ADD +1 TO GAP-RECORDS-WRITTEN.
041400 100-EXIT.
041500     EXIT.
041600
041700 105-SKIP-RGNCOV-HEADER.
041800     READ RGNCOV-FILE
041900         AT END
042000         MOVE "N" TO MORE-RGNCOV-SW
042100     END-READ.
042200     IF NOT NO-MORE-RGNCOV-RECS
042300         PERFORM 110-READ-RGNCOV THRU 110-EXIT.
042400 105-EXIT.
042500     EXIT.
042600
042700 110-READ-RGNCOV.
042800     READ RGNCOV-FILE
042900         AT END
043000         MOVE "N" TO MORE-RGNCOV-SW
043100     END-READ.
043200 110-EXIT.
043300     EXIT.
043400
043500 150-PARSE-RGNCOV-LINE.
043600     MOVE "150-PARSE-RGNCOV-LINE" TO PARA-NAME.
043700     UNSTRING RGNCOV-LINE DELIMITED BY WS-TAB-CHAR
043800         INTO WS-RGN-COL-00 WS-RGN-COL-01 WS-RGN-COL-02
043900              WS-RGN-COL-03 WS-RGN-COL-04 WS-RGN-COL-05
044000              WS-RGN-COL-06
044100     END-UNSTRING.
044200     MOVE WS-RGN-COL-03 TO WS-RGN-REGION.
044300 150-EXIT.
044400     EXIT.
044500
044600 160-EDIT-RGNCOV-FIELDS.
044700     MOVE "160-EDIT-RGNCOV-FIELDS" TO PARA-NAME.
044800     MOVE SPACES TO WS-RGN-DEPTH-INT, WS-RGN-DEPTH-DEC.
044900     UNSTRING WS-RGN-COL-05 DELIMITED BY "."
045000         INTO WS-RGN-DEPTH-INT WS-RGN-DEPTH-DEC
045100     END-UNSTRING.
045200     INSPECT WS-RGN-DEPTH-INT REPLACING ALL SPACE BY ZERO.
045300     INSPECT WS-RGN-DEPTH-DEC REPLACING ALL SPACE BY ZERO.
045400     MOVE WS-RGN-DEPTH-INT TO WS-RGN-DEPTH-ALPHA(1:5).
045500     MOVE WS-RGN-DEPTH-DEC TO WS-RGN-DEPTH-ALPHA(6:2).
045600
045700     MOVE SPACES TO WS-RGN-PCT-INT, WS-RGN-PCT-DEC.
045800     UNSTRING WS-RGN-COL-06 DELIMITED BY "."
045900         INTO WS-RGN-PCT-INT WS-RGN-PCT-DEC
046000     END-UNSTRING.
046100     INSPECT WS-RGN-PCT-INT REPLACING ALL SPACE BY ZERO.
046200     INSPECT WS-RGN-PCT-DEC REPLACING ALL SPACE BY ZERO.
046300     MOVE WS-RGN-PCT-INT TO WS-RGN-PERCENT-ALPHA(1:3).
046400     MOVE WS-RGN-PCT-DEC TO WS-RGN-PERCENT-ALPHA(4:2).
046500 160-EXIT.
046600     EXIT.
046700
046800 170-SEARCH-GENE-TABLE.
046900     MOVE "170-SEARCH-GENE-TABLE" TO PARA-NAME.
047000     MOVE "N" TO WS-GENE-FOUND-SW.
047100     SET GENE-IDX TO 1.
047200     SEARCH GENE-TABLE-ENTRY
047300         AT END
047400             MOVE "N" TO WS-GENE-FOUND-SW
047500         WHEN GENE-TABLE-ENTRY(GENE-IDX) = WS-RGN-REGION
047600             MOVE "Y" TO WS-GENE-FOUND-SW
047700     END-SEARCH.
047800 170-EXIT.
047900     EXIT.
048000
048100 300-LOAD-DELETIONS.
048200     MOVE "300-LOAD-DELETIONS" TO PARA-NAME.
048300     IF DELLOCI-RECORDS-READ = 0
048400         PERFORM 305-SKIP-DELLOCI-HEADER THRU 305-EXIT
048500     ELSE
048600         PERFORM 310-READ-DELLOCI THRU 310-EXIT.
048700
048800     IF NO-MORE-DELLOCI-RECS
048900         GO TO 300-EXIT.
049000
049100     ADD +1 TO DELLOCI-RECORDS-READ.
049200     PERFORM 350-PARSE-DELLOCI-LINE THRU 350-EXIT.
049300     PERFORM 370-SEARCH-GENE-TABLE-2 THRU 370-EXIT.
049400
049500     IF GENE-WAS-FOUND
049600         WRITE COVDEL-FILE-REC FROM COV-DELETION-REC
049700         ADD +1 TO DEL-RECORDS-WRITTEN.
049800 300-EXIT.
049900     EXIT.
050000
050100 305-SKIP-DELLOCI-HEADER.
050200     READ DELLOCI-FILE
050300         AT END
050400         MOVE "N" TO MORE-DELLOCI-SW
050500     END-READ.
050600     IF NOT NO-MORE-DELLOCI-RECS
050700         PERFORM 310-READ-DELLOCI THRU 310-EXIT.
050800 305-EXIT.
050900     EXIT.
051000
051100 310-READ-DELLOCI.
051200     READ DELLOCI-FILE
051300         AT END
051400         MOVE "N" TO MORE-DELLOCI-SW
051500     END-READ.
051600 310-EXIT.
051700     EXIT.
051800
051900 350-PARSE-DELLOCI-LINE.
052000     MOVE "350-PARSE-DELLOCI-LINE" TO PARA-NAME.
052100     UNSTRING DELLOCI-LINE DELIMITED BY WS-TAB-CHAR
052200         INTO WS-DEL-COL-00 WS-DEL-COL-01 WS-DEL-COL-02
052300              WS-DEL-COL-03 WS-DEL-COL-04 WS-DEL-COL-05
052400              WS-DEL-COL-06 WS-DEL-COL-07 WS-DEL-COL-08
052500              WS-DEL-COL-09 WS-DEL-COL-10 WS-DEL-COL-11
052600              WS-DEL-COL-12 WS-DEL-COL-13 WS-DEL-COL-14
052700              WS-DEL-COL-15
052800     END-UNSTRING.
052900     MOVE WS-DEL-COL-15 TO CD-LOCUS.
053000     MOVE WS-DEL-COL-08 TO CD-TYPE.
053100 350-EXIT.
053200     EXIT.
053300
053400 370-SEARCH-GENE-TABLE-2.
053500     MOVE "370-SEARCH-GENE-TABLE-2" TO PARA-NAME.
053600     MOVE "N" TO WS-GENE-FOUND-SW.
053700     SET GENE-IDX TO 1.
053800     SEARCH GENE-TABLE-ENTRY
053900         AT END
054000             MOVE "N" TO WS-GENE-FOUND-SW
054100         WHEN GENE-TABLE-ENTRY(GENE-IDX) = CD-LOCUS
054200             MOVE "Y" TO WS-GENE-FOUND-SW
054300     END-SEARCH.
054400 370-EXIT.
054500     EXIT.
054600
054700 900-CLEANUP.
054800     MOVE "900-CLEANUP" TO PARA-NAME.
054900     CLOSE RGNCOV-FILE, DELLOCI-FILE,
055000           COVMAP-FILE, COVGAP-FILE, COVDEL-FILE, SYSOUT.
055100
055200     DISPLAY "** GENES OF INTEREST LOADED **".
055300     DISPLAY WS-GENE-COUNT.
055400     DISPLAY "** REGION COVERAGE RECORDS READ **".
055500     DISPLAY RGNCOV-RECORDS-READ.
055600     DISPLAY "** COVERAGE MAP ROWS WRITTEN **".
055700     DISPLAY MAP-RECORDS-WRITTEN.
055800     DISPLAY "** COVERAGE GAP ROWS WRITTEN **".
055900     DISPLAY GAP-RECORDS-WRITTEN.
056000     DISPLAY "** DELETION ROWS WRITTEN **".
056100     DISPLAY DEL-RECORDS-WRITTEN.
056200     DISPLAY "******** NORMAL END OF JOB COVLOAD ********".
056300 900-EXIT.
056400     EXIT.
056500
056600 1000-ABEND-RTN.
056700     WRITE SYSOUT-REC FROM ABEND-REC.
056800     CLOSE GENOSTAT-FILE, GENELIST-FILE, RGNCOV-FILE,
056900           DELLOCI-FILE, COVMAP-FILE, COVGAP-FILE, COVDEL-FILE,
057000           SYSOUT.
057100     DISPLAY "*** ABNORMAL END OF JOB-COVLOAD ***" UPON CONSOLE.
057200     DIVIDE ZERO-VAL INTO ONE-VAL.
