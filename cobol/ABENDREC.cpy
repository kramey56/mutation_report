000100******************************************************************
000200*    COPYBOOK  ABENDREC
000300*    STANDARD DIAGNOSTIC / ABEND RECORD FOR UVP SURVEILLANCE JOBS
000400*    WRITTEN TO SYSOUT WHEN A JOB STEP GOES TO ITS 1000-ABEND-RTN
000500*    PARA-NAME IS STAMPED BY EVERY PARAGRAPH ON ENTRY SO THE LAST
000600*    VALUE SHOWS WHERE PROCESSING WAS WHEN THE ABEND OCCURRED
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME              PIC X(20).
001000     05  FILLER                 PIC X(02) VALUE SPACES.
001100     05  ABEND-REASON           PIC X(60).
001200     05  FILLER                 PIC X(02) VALUE SPACES.
001300     05  ACTUAL-VAL             PIC S9(09).
001400     05  FILLER                 PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL           PIC S9(09).
001600     05  FILLER                 PIC X(23) VALUE SPACES.
