000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RPTPRINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE SURVEILLANCE
001300*          REPORTING JOB STREAM.  IT READS THE ASSEMBLED REPORT
001400*          DATASET BUILT BY SURVASSM AND PRINTS THE FIXED-COLUMN
001500*          TEXT REPORT - HEADER, COVERAGE, COVERAGE GAPS,
001600*          DELETIONS, AND RESISTANCE LIST.  LOW-QUALITY SEGMENT
001700*          RECORDS RIDE ALONG IN THE ASSEMBLED DATASET BUT ARE
001800*          NOT A PRINTED SECTION - THEY ARE READ PAST AND NOT
001900*          FORMATTED (SEE 700-SKIP-LOWQUAL).  ONE SAMPLE PER RUN,
002000*          NO PAGE-LEVEL CONTROL BREAKS, NO GRAND TOTALS.
002100*
002200******************************************************************
002300*
002400*          INPUT  ASSEMBLED REPORT DATASET   -  DDS0001.RPTSECT
002500*          OUTPUT PRINTED SURVEILLANCE REPORT -  DDS0001.RPTOUT
002600*          DUMP FILE                          -  SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  ----------
003100*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
003200*                       RESULTS LISTING LABLIST FOR UVP
003300*                       SURVEILLANCE REPORTING
003400*  09/09/98  PDQ  Y2K1  Y2K REVIEW - RUN-DATE IS CARRIED PRE-
003500*                       FORMATTED FROM SURVASSM, NO CHANGE HERE
003600*  04/11/12  HJS  0387  CENTERING OF THE TITLE AND REGION COLUMN
003700*                       NOW SHARES ONE PARAGRAPH (950-CENTER-
003800*                       TEXT) INSTEAD OF TWO NEAR-IDENTICAL ONES
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT RPTSECT-FILE
005500     ASSIGN TO UT-S-RPTSECT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT RPTOUT-FILE
006000     ASSIGN TO UT-S-RPTOUT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400 FD  RPTSECT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 81 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RPTSECT-FILE-REC.
008000 01  RPTSECT-FILE-REC           PIC X(81).
008100
008200 FD  RPTOUT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RPT-REC.
008800 01  RPT-REC  PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  IFCODE                  PIC X(2).
009400         88  NO-MORE-RPTSECT VALUE "10".
009500     05  OFCODE                  PIC X(2).
009600     05  FILLER                  PIC X(01) VALUE SPACE.
009700
009800 01  MORE-RPTSECT-SW            PIC X(1) VALUE SPACE.
009900     88  NO-MORE-RPTSECT-RECS  VALUE "N".
010000
010100 COPY RPTSECT.
010200
010300 01  WS-BLANK-LINE.
010400     05  FILLER                 PIC X(132) VALUE SPACES.
010500
010600 01  WS-TITLE-LINE.
010700     05  WS-TL-TEXT             PIC X(80).
010800     05  FILLER                 PIC X(52) VALUE SPACES.
010900
011000 01  WS-HDR-RUNDATE-LINE.
011100     05  FILLER                 PIC X(10) VALUE "Run Date: ".
011200     05  WS-HD-RUNDATE          PIC X(08).
011300     05  FILLER                 PIC X(114) VALUE SPACES.
011400
011500 01  WS-HDR-PIPELINE-LINE.
011600     05  FILLER                 PIC X(10) VALUE "Pipeline: ".
011700     05  WS-HD-PIPENAME         PIC X(10).
011800     05  FILLER                 PIC X(01) VALUE SPACE.
011900     05  WS-HD-PIPEVERS         PIC X(06).
012000     05  FILLER                 PIC X(105) VALUE SPACES.
012100
012200 01  WS-HDR-SAMPLE-LINE.
012300     05  FILLER                 PIC X(11) VALUE "Sample ID: ".
012400     05  WS-HD-SAMPLEID         PIC X(20).
012500     05  FILLER                 PIC X(101) VALUE SPACES.
012600
012700 01  WS-HDR-LINEAGE-LINE.
012800     05  FILLER                 PIC X(09) VALUE "Lineage: ".
012900     05  WS-HD-LINCODE          PIC X(10).
013000     05  FILLER                 PIC X(01) VALUE "(".
013100     05  WS-HD-LINNAME          PIC X(20).
013200     05  FILLER                 PIC X(01) VALUE ")".
013300     05  FILLER                 PIC X(91) VALUE SPACES.
013400
013500 01  WS-COV-HEADING-LINE.
013600     05  FILLER                 PIC X(09) VALUE "Coverage:".
013700     05  FILLER                 PIC X(123) VALUE SPACES.
013800
013900 01  WS-COV-COLHDR-LINE.
014000     05  WS-CH-REGION           PIC X(60) VALUE "Region".
014100     05  WS-CH-DEPTH            PIC X(08) VALUE "   Depth".
014200     05  WS-CH-PERCENT          PIC X(08) VALUE " Percent".
014300     05  FILLER                 PIC X(56) VALUE SPACES.
014400
014500 01  WS-COV-DETAIL-LINE.
014600     05  WS-CD-REGION           PIC X(60).
014700     05  WS-CD-DEPTH            PIC ZZZZ9.99.
014800     05  WS-CD-PCT-FILL         PIC XX VALUE SPACES.
014900     05  WS-CD-PERCENT          PIC ZZ9.99.
015000     05  FILLER                 PIC X(56) VALUE SPACES.
015100
015200 01  WS-GAP-HEADING-LINE.
015300     05  FILLER                 PIC X(14) VALUE "Coverage Gaps:".
015400     05  FILLER                 PIC X(118) VALUE SPACES.
015500
015600 01  WS-GAP-COLHDR-LINE.
015700     05  WS-GH-REGION           PIC X(60) VALUE "Region".
015800     05  WS-GH-DEPTH            PIC X(08) VALUE "   Depth".
015900     05  WS-GH-PERCENT          PIC X(08) VALUE " Percent".
016000     05  FILLER                 PIC X(56) VALUE SPACES.
016100
016200 01  WS-GAP-DETAIL-LINE.
016300     05  WS-GD-REGION           PIC X(60).
016400     05  WS-GD-DEPTH            PIC ZZZZ9.99.
016500     05  WS-GD-PCT-FILL         PIC XX VALUE SPACES.
016600     05  WS-GD-PERCENT          PIC ZZ9.99.
016700     05  FILLER                 PIC X(56) VALUE SPACES.
016800
016900 01  WS-DEL-HEADING-LINE.
017000     05  FILLER                 PIC X(10) VALUE "Deletions:".
017100     05  FILLER                 PIC X(122) VALUE SPACES.
017200
017300 01  WS-DEL-COLHDR-LINE.
017400     05  FILLER                 PIC X(15) VALUE "Locus".
017500     05  FILLER                 PIC X(15) VALUE "Type".
017600     05  FILLER                 PIC X(102) VALUE SPACES.
017700
017800 01  WS-DEL-DETAIL-LINE.
017900     05  WS-DD-LOCUS            PIC X(15).
018000     05  WS-DD-TYPE             PIC X(15).
018100     05  FILLER                 PIC X(102) VALUE SPACES.
018200
018300 01  WS-DEL-NONE-LINE.
018400     05  FILLER                 PIC X(04) VALUE "None".
018500     05  FILLER                 PIC X(128) VALUE SPACES.
018600
018700 01  WS-RES-HEADING-LINE.
018800     05  FILLER                 PIC X(16) VALUE "Resistance List:".
018900     05  FILLER                 PIC X(116) VALUE SPACES.
019000
019100 01  WS-RES-COLHDR-LINE.
019200     05  FILLER                 PIC X(15) VALUE "Gene".
019300     05  FILLER                 PIC X(18) VALUE "Nucleotide Change".
019400     05  FILLER                 PIC X(18) VALUE "Amino Acid Change".
019500     05  FILLER                 PIC X(18) VALUE "Drug Resistance".
019600     05  FILLER                 PIC X(10) VALUE "Confidence".
019700     05  FILLER                 PIC X(53) VALUE SPACES.
019800
019900 01  WS-RES-DETAIL-LINE.
020000     05  WS-RD-GENE             PIC X(15).
020100     05  WS-RD-NUCHANGE         PIC X(18).
020200     05  WS-RD-AACHANGE         PIC X(18).
020300     05  WS-RD-DRUG             PIC X(18).
020400     05  WS-RD-CONFIDENCE       PIC X(10).
020500     05  FILLER                 PIC X(53) VALUE SPACES.
020600
020700** TITLE/REGION CENTERING WORK AREA - SEE 950-CENTER-TEXT
020800 01  CENTER-WORK-FIELDS.
020900     05  WS-CENTER-SOURCE       PIC X(60).
021000     05  WS-CENTER-TEXT         PIC X(255).
021100     05  WS-RETURN-LTH          PIC S9(04).
021200     05  WS-CENTER-WIDTH        PIC S9(04) COMP.
021300     05  WS-CENTER-PAD          PIC S9(04) COMP.
021400     05  WS-CENTER-OUT          PIC X(80).
021500
021600 01  COUNTERS-AND-ACCUMULATORS.
021700     05  COVERAGE-ROWS-PRINTED  PIC S9(09) COMP.
021800     05  GAP-ROWS-PRINTED       PIC S9(09) COMP.
021900     05  DELETION-ROWS-PRINTED  PIC S9(09) COMP.
022000     05  RESISTANCE-ROWS-PRINTED PIC S9(09) COMP.
022100     05  LOWQUAL-ROWS-SKIPPED   PIC S9(09) COMP.
022200     05  FILLER                  PIC X(01) VALUE SPACE.
022300
022400 01  ABEND-FORCE-FIELDS.
022500     05  ZERO-VAL               PIC 9(1) VALUE 0.
022600     05  ONE-VAL                PIC 9(1) VALUE 1.
022700     05  FILLER                  PIC X(01) VALUE SPACE.
022800
022900 COPY ABENDREC.
023000
023100 PROCEDURE DIVISION.
023200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023300     PERFORM 100-WRITE-HEADER THRU 100-EXIT.
023400     PERFORM 200-COVERAGE-SECTION THRU 200-EXIT.
023500     PERFORM 300-GAP-SECTION THRU 300-EXIT.
023600     PERFORM 400-DELETION-SECTION THRU 400-EXIT.
023700     PERFORM 500-RESISTANCE-SECTION THRU 500-EXIT.
023800     PERFORM 700-SKIP-LOWQUAL THRU 700-EXIT.
023900     PERFORM 900-CLEANUP THRU 900-EXIT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200
024300 000-HOUSEKEEPING.
024400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024500     DISPLAY "******** BEGIN JOB RPTPRINT ********".
024600     OPEN INPUT RPTSECT-FILE.
024700     OPEN OUTPUT RPTOUT-FILE, SYSOUT.
024800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024900
025000     READ RPTSECT-FILE INTO RPTSECT-REC
025100         AT END
025200         MOVE "N" TO MORE-RPTSECT-SW
025300     END-READ.
025400     IF NO-MORE-RPTSECT-RECS OR NOT RS-HEADER-REC
025500         MOVE "*** ASSEMBLED DATASET MISSING HEADER RECORD"
025600             TO ABEND-REASON
025700         GO TO 1000-ABEND-RTN.
025800 000-EXIT.
025900     EXIT.
026000
026100 100-WRITE-HEADER.
026200     MOVE "100-WRITE-HEADER" TO PARA-NAME.
026300     MOVE SPACES TO WS-CENTER-SOURCE.
026400     MOVE "Sample Surveillance Report" TO WS-CENTER-SOURCE.
026500     MOVE 80 TO WS-CENTER-WIDTH.
026600     PERFORM 950-CENTER-TEXT THRU 950-EXIT.
026700     MOVE WS-CENTER-OUT(1:80) TO WS-TL-TEXT.
026800     WRITE RPT-REC FROM WS-TITLE-LINE
026900         AFTER ADVANCING NEXT-PAGE.
027000
027100     MOVE RS-H-RUN-DATE      TO WS-HD-RUNDATE.
027200     WRITE RPT-REC FROM WS-HDR-RUNDATE-LINE
027300         AFTER ADVANCING 1.
027400
027500     MOVE RS-H-PIPELINE-NAME TO WS-HD-PIPENAME.
027600     MOVE RS-H-PIPELINE-VERS TO WS-HD-PIPEVERS.
027700     WRITE RPT-REC FROM WS-HDR-PIPELINE-LINE
027800         AFTER ADVANCING 1.
027900
028000     WRITE RPT-REC FROM WS-BLANK-LINE
028100         AFTER ADVANCING 1.
028200
028300     MOVE RS-H-SAMPLE-ID     TO WS-HD-SAMPLEID.
028400     WRITE RPT-REC FROM WS-HDR-SAMPLE-LINE
028500         AFTER ADVANCING 1.
028600
028700     MOVE RS-H-LINEAGE-CODE  TO WS-HD-LINCODE.
028800     MOVE RS-H-LINEAGE-NAME  TO WS-HD-LINNAME.
028900     WRITE RPT-REC FROM WS-HDR-LINEAGE-LINE
029000         AFTER ADVANCING 1.
029100
029200     READ RPTSECT-FILE INTO RPTSECT-REC
029300         AT END
029400         MOVE "N" TO MORE-RPTSECT-SW
029500     END-READ.
029600 100-EXIT.
029700     EXIT.
029800
029900 200-COVERAGE-SECTION.
030000     MOVE "200-COVERAGE-SECTION" TO PARA-NAME.
030100     WRITE RPT-REC FROM WS-BLANK-LINE
030200         AFTER ADVANCING 1.
030300     WRITE RPT-REC FROM WS-COV-HEADING-LINE
030400         AFTER ADVANCING 1.
030500     WRITE RPT-REC FROM WS-COV-COLHDR-LINE
030600         AFTER ADVANCING 1.
030700     PERFORM 210-WRITE-COV-ROW THRU 210-EXIT
030800         UNTIL NO-MORE-RPTSECT-RECS OR NOT RS-COVERAGE-REC.
030900 200-EXIT.
031000     EXIT.
031100
031200 210-WRITE-COV-ROW.
031300     MOVE SPACES TO WS-CENTER-SOURCE.
031400     MOVE RS-C-REGION TO WS-CENTER-SOURCE(1:12).
031500     MOVE 60 TO WS-CENTER-WIDTH.
031600     PERFORM 950-CENTER-TEXT THRU 950-EXIT.
031700     MOVE WS-CENTER-OUT(1:60) TO WS-CD-REGION.
031800     MOVE RS-C-DEPTH          TO WS-CD-DEPTH.
031900     MOVE RS-C-PERCENT        TO WS-CD-PERCENT.
032000     WRITE RPT-REC FROM WS-COV-DETAIL-LINE
032100         AFTER ADVANCING 1.
032200     ADD +1 TO COVERAGE-ROWS-PRINTED.
032300
032400     READ RPTSECT-FILE INTO RPTSECT-REC
032500         AT END
032600         MOVE "N" TO MORE-RPTSECT-SW
032700     END-READ.
032800 210-EXIT.
032900     EXIT.
033000
033100 300-GAP-SECTION.
033200     MOVE "300-GAP-SECTION" TO PARA-NAME.
033300     WRITE RPT-REC FROM WS-BLANK-LINE
033400         AFTER ADVANCING 1.
033500     WRITE RPT-REC FROM WS-GAP-HEADING-LINE
033600         AFTER ADVANCING 1.
033700     WRITE RPT-REC FROM WS-GAP-COLHDR-LINE
033800         AFTER ADVANCING 1.
033900     PERFORM 310-WRITE-GAP-ROW THRU 310-EXIT
034000         UNTIL NO-MORE-RPTSECT-RECS OR NOT RS-GAP-REC.
034100 300-EXIT.
034200     EXIT.
034300
034400 310-WRITE-GAP-ROW.
034500     MOVE SPACES TO WS-CENTER-SOURCE.
034600     MOVE RS-C-REGION TO WS-CENTER-SOURCE(1:12).
034700     MOVE 60 TO WS-CENTER-WIDTH.
034800     PERFORM 950-CENTER-TEXT THRU 950-EXIT.
034900     MOVE WS-CENTER-OUT(1:60) TO WS-GD-REGION.
035000     MOVE RS-C-DEPTH          TO WS-GD-DEPTH.
035100     MOVE RS-C-PERCENT        TO WS-GD-PERCENT.
035200     WRITE RPT-REC FROM WS-GAP-DETAIL-LINE
035300         AFTER ADVANCING 1.
035400     ADD +1 TO GAP-ROWS-PRINTED.
035500
035600     READ RPTSECT-FILE INTO RPTSECT-REC
035700         AT END
035800         MOVE "N" TO MORE-RPTSECT-SW
035900     END-READ.
036000 310-EXIT.
036100     EXIT.
036200
036300 400-DELETION-SECTION.
036400     MOVE "400-DELETION-SECTION" TO PARA-NAME.
036500     WRITE RPT-REC FROM WS-BLANK-LINE
036600         AFTER ADVANCING 1.
036700     WRITE RPT-REC FROM WS-DEL-HEADING-LINE
036800         AFTER ADVANCING 1.
036900     IF NO-MORE-RPTSECT-RECS OR NOT RS-DELETION-REC
037000         WRITE RPT-REC FROM WS-DEL-NONE-LINE
037100             AFTER ADVANCING 1
037200         GO TO 400-EXIT.
037300
037400     WRITE RPT-REC FROM WS-DEL-COLHDR-LINE
037500         AFTER ADVANCING 1.
037600     PERFORM 410-WRITE-DEL-ROW THRU 410-EXIT
037700         UNTIL NO-MORE-RPTSECT-RECS OR NOT RS-DELETION-REC.
037800 400-EXIT.
037900     EXIT.
038000
038100 410-WRITE-DEL-ROW.
038200     MOVE RS-D-LOCUS TO WS-DD-LOCUS.
038300     MOVE RS-D-TYPE  TO WS-DD-TYPE.
038400     WRITE RPT-REC FROM WS-DEL-DETAIL-LINE
038500         AFTER ADVANCING 1.
038600     ADD +1 TO DELETION-ROWS-PRINTED.
038700
038800     READ RPTSECT-FILE INTO RPTSECT-REC
038900         AT END
039000         MOVE "N" TO MORE-RPTSECT-SW
039100     END-READ.
039200 410-EXIT.
039300     EXIT.
039400
039500 500-RESISTANCE-SECTION.
039600     MOVE "500-RESISTANCE-SECTION" TO PARA-NAME.
039700     WRITE RPT-REC FROM WS-BLANK-LINE
039800         AFTER ADVANCING 1.
039900     WRITE RPT-REC FROM WS-RES-HEADING-LINE
040000         AFTER ADVANCING 1.
040100     WRITE RPT-REC FROM WS-RES-COLHDR-LINE
040200         AFTER ADVANCING 1.
040300     PERFORM 510-WRITE-RES-ROW THRU 510-EXIT
040400         UNTIL NO-MORE-RPTSECT-RECS OR NOT RS-RESISTANCE-REC.
040500 500-EXIT.
040600     EXIT.
040700
040800 510-WRITE-RES-ROW.
040900     MOVE RS-R-GENE       TO WS-RD-GENE.
041000     MOVE RS-R-NUCHANGE   TO WS-RD-NUCHANGE.
041100     MOVE RS-R-AACHANGE   TO WS-RD-AACHANGE.
041200     MOVE RS-R-DRUG       TO WS-RD-DRUG.
041300     MOVE RS-R-CONFIDENCE TO WS-RD-CONFIDENCE.
041400     WRITE RPT-REC FROM WS-RES-DETAIL-LINE
041500         AFTER ADVANCING 1.
041600     ADD +1 TO RESISTANCE-ROWS-PRINTED.
041700
041800     READ RPTSECT-FILE INTO RPTSECT-REC
041900         AT END
042000         MOVE "N" TO MORE-RPTSECT-SW
042100     END-READ.
042200 510-EXIT.
042300     EXIT.
042400
042500 700-SKIP-LOWQUAL.
042600*  LOW-QUALITY SEGMENT RECORDS RIDE THE ASSEMBLED DATASET BUT
042700*  ARE NOT A PRINTED SECTION - READ PAST THEM TO THE TRAILER
042800     MOVE "700-SKIP-LOWQUAL" TO PARA-NAME.
042900     PERFORM 710-SKIP-ONE-LOWQUAL THRU 710-EXIT
043000         UNTIL NO-MORE-RPTSECT-RECS OR NOT RS-LOWQUAL-REC.
043100 700-EXIT.
043200     EXIT.
043300
043400 710-SKIP-ONE-LOWQUAL.
043500     ADD +1 TO LOWQUAL-ROWS-SKIPPED.
043600     READ RPTSECT-FILE INTO RPTSECT-REC
043700         AT END
043800         MOVE "N" TO MORE-RPTSECT-SW
043900     END-READ.
044000 710-EXIT.
044100     EXIT.
044200
044300** CENTERS WS-CENTER-SOURCE (BLANK-PADDED, LEFT-JUSTIFIED) IN A
044400** FIELD WS-CENTER-WIDTH BYTES WIDE, RESULT IN WS-CENTER-OUT
044500 950-CENTER-TEXT.
044600*04/11/12 HJS 0387
044700     MOVE SPACES TO WS-CENTER-TEXT.
044800     MOVE WS-CENTER-SOURCE TO WS-CENTER-TEXT(1:60).
044900     MOVE 0 TO WS-RETURN-LTH.
045000     CALL "STRLTH" USING WS-CENTER-TEXT, WS-RETURN-LTH.
045100     MOVE SPACES TO WS-CENTER-OUT.
045200     MOVE WS-CENTER-WIDTH TO WS-CENTER-PAD.
045300     SUBTRACT WS-RETURN-LTH FROM WS-CENTER-PAD.
045400     DIVIDE WS-CENTER-PAD BY 2 GIVING WS-CENTER-PAD.
045500     ADD 1 TO WS-CENTER-PAD.
045600     MOVE WS-CENTER-TEXT(1:WS-RETURN-LTH)
045700         TO WS-CENTER-OUT(WS-CENTER-PAD:WS-RETURN-LTH).
045800 950-EXIT.
045900     EXIT.
046000
046100 900-CLEANUP.
046200     MOVE "900-CLEANUP" TO PARA-NAME.
046300     CLOSE RPTSECT-FILE, RPTOUT-FILE, SYSOUT.
046400     DISPLAY "** COVERAGE ROWS PRINTED **".
046500     DISPLAY COVERAGE-ROWS-PRINTED.
046600     DISPLAY "** COVERAGE GAP ROWS PRINTED **".
046700     DISPLAY GAP-ROWS-PRINTED.
046800     DISPLAY "** DELETION ROWS PRINTED **".
046900     DISPLAY DELETION-ROWS-PRINTED.
047000     DISPLAY "** RESISTANCE ROWS PRINTED **".
047100     DISPLAY RESISTANCE-ROWS-PRINTED.
047200     DISPLAY "** LOW-QUALITY ROWS SKIPPED (NOT PRINTED) **".
047300     DISPLAY LOWQUAL-ROWS-SKIPPED.
047400     DISPLAY "******** NORMAL END OF JOB RPTPRINT ********".
047500 900-EXIT.
047600     EXIT.
047700
047800 1000-ABEND-RTN.
047900     WRITE SYSOUT-REC FROM ABEND-REC.
048000     CLOSE RPTSECT-FILE, RPTOUT-FILE, SYSOUT.
048100     DISPLAY "*** ABNORMAL END OF JOB-RPTPRINT ***" UPON CONSOLE.
048200     DIVIDE ZERO-VAL INTO ONE-VAL.
