000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MUTLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE GRADED REFERENCE MUTATION
001300*          CATALOG PRODUCED BY THE GRADING PIPELINE, KEEPS ONLY
001400*          STATISTICALLY SIGNIFICANT ROWS (PVALUE < 0.05), AND
001500*          SORTS THE SURVIVORS ASCENDING ON GENE/NUCHANGE SO THE
001600*          RESISTANCE MATCHER CAN SEARCH THE TABLE DIRECTLY.
001700*
001800*          INFINITE LIKELIHOOD RATIOS IN THE SOURCE CATALOG ARE
001900*          CARRIED AS THE TEXT "INFINITE" RATHER THAN A NUMBER -
002000*          THESE ARE EDITED TO 9999.0000 ON THE WAY IN.
002100*
002200******************************************************************
002300*
002400*          INPUT FILE   (CSV, 2 HEADER LINES) -  DDS0001.MUTCSV
002500*          OUTPUT FILE  (SORTED/FILTERED WORK) -  DDS0001.MUTCAT
002600*          DUMP FILE                           -  SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  ----------
003100*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
003200*                       REFERENCE-CATALOG UPDATE REFCTLD FOR UVP
003300*                       SURVEILLANCE REPORTING
003400*  09/09/98  PDQ  Y2K1  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO
003500*                       CHANGE REQUIRED, SIGNED OFF
003600*  07/11/05  HJS  0329  BUBBLE-SORT THE CATALOG TABLE IN PLACE -
003700*                       MATCHER NEEDS IT SORTED GENE/NUCHANGE
003800*  05/06/09  HJS  0362  "INFINITE" LIKELIHOOD TEXT NOW EDITS TO
003900*                       9999.0000 INSTEAD OF ABENDING THE JOB
004000*  01/30/12  HJS  0388  RAISED CATALOG TABLE SIZE TO 3000 ROWS -
004100*                       GRADING PIPELINE OUTPUT HAD GROWN PAST
004200*                       THE OLD 1500-ROW LIMIT
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT MUTCSV-FILE
005600     ASSIGN TO UT-S-MUTCSV
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT MUTCAT-FILE
006100     ASSIGN TO UT-S-MUTCAT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500****** THIS FILE IS THE GRADED REFERENCE MUTATION CATALOG AS
007600****** PRODUCED BY THE GRADING PIPELINE - CSV, 2 HEADER LINES
007700 FD  MUTCSV-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 200 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS MUTCSV-LINE.
008300 01  MUTCSV-LINE                PIC X(200).
008400
008500****** THIS FILE CARRIES THE FILTERED, SORTED CATALOG ROWS ON TO
008600****** THE RESISTANCE MATCHER JOB STEP
008700 FD  MUTCAT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 85 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS MUTCAT-FILE-REC.
009300 01  MUTCAT-FILE-REC            PIC X(85).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 01  FILE-STATUS-CODES.
009800     05  IFCODE                  PIC X(2).
009900         88  CODE-READ      VALUE SPACES.
010000         88  NO-MORE-DATA   VALUE "10".
010100     05  OFCODE                  PIC X(2).
010200         88  CODE-WRITE     VALUE SPACES.
010300     05  FILLER                  PIC X(01) VALUE SPACE.
010400
010500 77  MORE-MUTCSV-SW             PIC X(1) VALUE SPACE.
010600     88  NO-MORE-MUTCSV-RECS  VALUE "N".
010700     88  MORE-MUTCSV-RECS     VALUE " ".
010800
010900** WORK COPY OF THE OUTPUT CATALOG RECORD LAYOUT
011000 COPY MUTCAT.
011100
011200 01  WS-CURRENT-ROW.
011300     05  CR-GENE                PIC X(12).
011400     05  CR-NUCHANGE             PIC X(18).
011500     05  CR-AACHANGE             PIC X(18).
011600     05  CR-DRUG                 PIC X(12).
011700
011800** SINGLE-FIELD VIEW OF THE CURRENT ROW FOR THE SYSOUT TRACE
011900** DISPLAY IN 1000-ABEND-RTN
012000 01  WS-CURRENT-ROW-ALPHA REDEFINES WS-CURRENT-ROW
012100                            PIC X(60).
012200
012300** 23 COLUMNS (0-22) OF THE CSV LINE - ONLY A HANDFUL ARE USED
012400 01  WS-CSV-COLUMNS.
012500     05  WS-CSV-COL-00          PIC X(24).
012600     05  WS-CSV-COL-01          PIC X(24).
012700     05  WS-CSV-COL-02          PIC X(24).
012800     05  WS-CSV-COL-03          PIC X(24).
012900     05  WS-CSV-COL-04          PIC X(24).
013000     05  WS-CSV-COL-05          PIC X(24).
013100     05  WS-CSV-COL-06          PIC X(24).
013200     05  WS-CSV-COL-07          PIC X(24).
013300     05  WS-CSV-COL-08          PIC X(24).
013400     05  WS-CSV-COL-09          PIC X(24).
013500     05  WS-CSV-COL-10          PIC X(24).
013600     05  WS-CSV-COL-11          PIC X(24).
013700     05  WS-CSV-COL-12          PIC X(24).
013800     05  WS-CSV-COL-13          PIC X(24).
013900     05  WS-CSV-COL-14          PIC X(24).
014000     05  WS-CSV-COL-15          PIC X(24).
014100     05  WS-CSV-COL-16          PIC X(24).
014200     05  WS-CSV-COL-17          PIC X(24).
014300     05  WS-CSV-COL-18          PIC X(24).
014400     05  WS-CSV-COL-19          PIC X(24).
014500     05  WS-CSV-COL-20          PIC X(24).
014600     05  WS-CSV-COL-21          PIC X(24).
014700     05  WS-CSV-COL-22          PIC X(24).
014800
014900** DECIMAL-EDIT WORK AREA - SEE 160/170 PARAGRAPHS
015000 01  WS-MUTCAT-EDIT.
015100     05  WS-MC-PVALUE-NUM       PIC 9V9(06).
015200     05  WS-MC-PVALUE-ALPHA REDEFINES WS-MC-PVALUE-NUM
015300                                PIC X(07).
015400     05  WS-PV-INT              PIC X(01) JUSTIFIED RIGHT.
015500     05  WS-PV-DEC              PIC X(06).
015600     05  WS-MC-LIKELIHOOD-NUM   PIC S9(04)V9(04).
015700     05  WS-MC-LIKELIHOOD-ALPHA REDEFINES WS-MC-LIKELIHOOD-NUM
015800                                PIC X(08).
015900     05  WS-LR-INT              PIC X(04) JUSTIFIED RIGHT.
016000     05  WS-LR-DEC              PIC X(04).
016100
016200** IN-MEMORY CATALOG TABLE - FILTERED ROWS, SORTED IN PLACE BY
016300** THE 200-SORT-CATALOG-TABLE PARAGRAPH BEFORE BEING WRITTEN
016400 01  WS-MUTCAT-TABLE.
016500     05  MUTCAT-TABLE-ENTRY OCCURS 3000 TIMES
016600                            INDEXED BY MUT-IDX.
016700         10  MT-GENE            PIC X(12).
016800         10  MT-NUCHANGE         PIC X(18).
016900         10  MT-AACHANGE         PIC X(18).
017000         10  MT-DRUG             PIC X(12).
017100         10  MT-PVALUE           PIC 9V9(06).
017200         10  MT-LIKELIHOOD       PIC S9(04)V9(04).
017300
017400 01  SORT-CONTROL.
017500     05  SRT-I                  PIC S9(04) COMP.
017600     05  SRT-J                  PIC S9(04) COMP.
017700     05  SRT-LIMIT              PIC S9(04) COMP.
017800     05  SRT-SWAPPED-SW         PIC X(01).
017900         88  A-SWAP-OCCURRED    VALUE "Y".
018000     05  FILLER                  PIC X(01) VALUE SPACE.
018100
018200 01  WS-SWAP-ROW.
018300     05  SW-GENE                PIC X(12).
018400     05  SW-NUCHANGE             PIC X(18).
018500     05  SW-AACHANGE             PIC X(18).
018600     05  SW-DRUG                 PIC X(12).
018700     05  SW-PVALUE               PIC 9V9(06).
018800     05  SW-LIKELIHOOD           PIC S9(04)V9(04).
018900
019000 01  COUNTERS-AND-ACCUMULATORS.
019100     05  RECORDS-READ           PIC S9(09) COMP.
019200     05  RECORDS-KEPT           PIC S9(09) COMP.
019300     05  RECORDS-WRITTEN        PIC S9(09) COMP.
019400     05  HDR-SKIP-CNT           PIC 9(01) COMP.
019500     05  FILLER                  PIC X(01) VALUE SPACE.
019600
019700 01  ABEND-FORCE-FIELDS.
019800     05  ZERO-VAL               PIC 9(1) VALUE 0.
019900     05  ONE-VAL                PIC 9(1) VALUE 1.
020000     05  FILLER                  PIC X(01) VALUE SPACE.
020100
020200 COPY ABENDREC.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700             UNTIL NO-MORE-MUTCSV-RECS.
020800     PERFORM 200-SORT-CATALOG-TABLE THRU 200-EXIT.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB MUTLOAD ********".
021600     OPEN INPUT MUTCSV-FILE.
021700     OPEN OUTPUT MUTCAT-FILE, SYSOUT.
021800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021900
022000*  SKIP THE TWO CSV HEADER LINES
022100     PERFORM 050-SKIP-HEADER-LINE THRU 050-EXIT
022200         VARYING HDR-SKIP-CNT FROM 1 BY 1
022300         UNTIL HDR-SKIP-CNT > 2 OR NO-MORE-MUTCSV-RECS.
022400
022500     SET MUT-IDX TO 1.
022600 000-EXIT.
022700     EXIT.
022800
022900 050-SKIP-HEADER-LINE.
023000     READ MUTCSV-FILE
023100         AT END
023200         MOVE "N" TO MORE-MUTCSV-SW
023300     END-READ.
023400 050-EXIT.
023500     EXIT.
023600
023700 100-MAINLINE.
023800     MOVE "100-MAINLINE" TO PARA-NAME.
023900     ADD +1 TO RECORDS-READ.
024000     PERFORM 150-PARSE-CSV-LINE THRU 150-EXIT.
024100     PERFORM 160-EDIT-PVALUE THRU 160-EXIT.
024200
024300     IF WS-MC-PVALUE-NUM NOT < 0.05
024400         GO TO 100-READ-NEXT.
024500
024600     PERFORM 170-EDIT-LIKELIHOOD THRU 170-EXIT.
024700     PERFORM 180-STORE-TABLE-ROW THRU 180-EXIT.
024800     ADD +1 TO RECORDS-KEPT.
024900
025000 100-READ-NEXT.
025100     READ MUTCSV-FILE
025200         AT END
025300         MOVE "N" TO MORE-MUTCSV-SW
025400     END-READ.
025500 100-EXIT.
025600     EXIT.
025700
025800 150-PARSE-CSV-LINE.
025900     MOVE "150-PARSE-CSV-LINE" TO PARA-NAME.
026000     UNSTRING MUTCSV-LINE DELIMITED BY ","
026100         INTO WS-CSV-COL-00 WS-CSV-COL-01 WS-CSV-COL-02
026200              WS-CSV-COL-03 WS-CSV-COL-04 WS-CSV-COL-05
026300              WS-CSV-COL-06 WS-CSV-COL-07 WS-CSV-COL-08
026400              WS-CSV-COL-09 WS-CSV-COL-10 WS-CSV-COL-11
026500              WS-CSV-COL-12 WS-CSV-COL-13 WS-CSV-COL-14
026600              WS-CSV-COL-15 WS-CSV-COL-16 WS-CSV-COL-17
026700              WS-CSV-COL-18 WS-CSV-COL-19 WS-CSV-COL-20
026800              WS-CSV-COL-21 WS-CSV-COL-22
026900     END-UNSTRING.
027000
027100     MOVE WS-CSV-COL-01 TO CR-GENE.
027200     MOVE WS-CSV-COL-06 TO CR-NUCHANGE.
027300     MOVE WS-CSV-COL-07 TO CR-AACHANGE.
027400     MOVE WS-CSV-COL-00 TO CR-DRUG.
027500 150-EXIT.
027600     EXIT.
027700
027800 160-EDIT-PVALUE.
027900     MOVE "160-EDIT-PVALUE" TO PARA-NAME.
028000     MOVE SPACES TO WS-PV-INT, WS-PV-DEC.
028100     UNSTRING WS-CSV-COL-22 DELIMITED BY "."
028200         INTO WS-PV-INT WS-PV-DEC
028300     END-UNSTRING.
028400     INSPECT WS-PV-INT REPLACING ALL SPACE BY ZERO.
028500     INSPECT WS-PV-DEC REPLACING ALL SPACE BY ZERO.
028600     MOVE WS-PV-INT TO WS-MC-PVALUE-ALPHA(1:1).
028700     MOVE WS-PV-DEC TO WS-MC-PVALUE-ALPHA(2:6).
028800 160-EXIT.
028900     EXIT.
029000
029100 170-EDIT-LIKELIHOOD.
029200*05/06/09 HJS 0362
029300     MOVE "170-EDIT-LIKELIHOOD" TO PARA-NAME.
029400     IF WS-CSV-COL-17 = "infinite" OR WS-CSV-COL-17 = "Infinite"
029500         MOVE "99990000" TO WS-MC-LIKELIHOOD-ALPHA
029600         GO TO 170-EXIT.
029700
029800     MOVE SPACES TO WS-LR-INT, WS-LR-DEC.
029900     UNSTRING WS-CSV-COL-17 DELIMITED BY "."
030000         INTO WS-LR-INT WS-LR-DEC
030100     END-UNSTRING.
030200     INSPECT WS-LR-INT REPLACING ALL SPACE BY ZERO.
030300     INSPECT WS-LR-DEC REPLACING ALL SPACE BY ZERO.
030400     MOVE WS-LR-INT TO WS-MC-LIKELIHOOD-ALPHA(1:4).
030500     MOVE WS-LR-DEC TO WS-MC-LIKELIHOOD-ALPHA(5:4).
030600 170-EXIT.
030700     EXIT.
030800
030900 180-STORE-TABLE-ROW.
031000     MOVE "180-STORE-TABLE-ROW" TO PARA-NAME.
031100     IF MUT-IDX > 3000
031200         MOVE "** CATALOG TABLE OVERFLOW" TO ABEND-REASON
031300         GO TO 1000-ABEND-RTN.
031400
031500     MOVE CR-GENE      TO MT-GENE(MUT-IDX).
031600     MOVE CR-NUCHANGE  TO MT-NUCHANGE(MUT-IDX).
031700     MOVE CR-AACHANGE  TO MT-AACHANGE(MUT-IDX).
031800     MOVE CR-DRUG      TO MT-DRUG(MUT-IDX).
031900     MOVE WS-MC-PVALUE-NUM     TO MT-PVALUE(MUT-IDX).
032000     MOVE WS-MC-LIKELIHOOD-NUM TO MT-LIKELIHOOD(MUT-IDX).
032100     SET MUT-IDX UP BY 1.
032200 180-EXIT.
032300     EXIT.
032400
032500 200-SORT-CATALOG-TABLE.
032600*07/11/05 HJS 0329
032700     MOVE "200-SORT-CATALOG-TABLE" TO PARA-NAME.
032800     MOVE RECORDS-KEPT TO SRT-LIMIT.
032900     SUBTRACT 1 FROM SRT-LIMIT.
033000     IF SRT-LIMIT < 1
033100         GO TO 200-EXIT.
033200
033300     MOVE "Y" TO SRT-SWAPPED-SW.
033400     PERFORM 210-BUBBLE-PASS THRU 210-EXIT
033500         UNTIL NOT A-SWAP-OCCURRED.
033600 200-EXIT.
033700     EXIT.
033800
033900 210-BUBBLE-PASS.
034000     MOVE "N" TO SRT-SWAPPED-SW.
034100     PERFORM 220-BUBBLE-COMPARE THRU 220-EXIT
034200         VARYING SRT-I FROM 1 BY 1 UNTIL SRT-I > SRT-LIMIT.
034300 210-EXIT.
034400     EXIT.
034500
034600 220-BUBBLE-COMPARE.
034700     SET SRT-J TO SRT-I.
034800     ADD 1 TO SRT-J.
034900     IF MT-GENE(SRT-I) > MT-GENE(SRT-J)
035000         PERFORM 230-SWAP-ROWS THRU 230-EXIT
035100     ELSE
035200     IF MT-GENE(SRT-I) = MT-GENE(SRT-J)
035300        AND MT-NUCHANGE(SRT-I) > MT-NUCHANGE(SRT-J)
035400         PERFORM 230-SWAP-ROWS THRU 230-EXIT.
035500 220-EXIT.
035600     EXIT.
035700
035800 230-SWAP-ROWS.
035900     MOVE MT-GENE(SRT-I)       TO SW-GENE.
036000     MOVE MT-NUCHANGE(SRT-I)   TO SW-NUCHANGE.
036100     MOVE MT-AACHANGE(SRT-I)   TO SW-AACHANGE.
036200     MOVE MT-DRUG(SRT-I)       TO SW-DRUG.
036300     MOVE MT-PVALUE(SRT-I)     TO SW-PVALUE.
036400     MOVE MT-LIKELIHOOD(SRT-I) TO SW-LIKELIHOOD.
036500
036600     MOVE MT-GENE(SRT-J)       TO MT-GENE(SRT-I).
036700     MOVE MT-NUCHANGE(SRT-J)   TO MT-NUCHANGE(SRT-I).
036800     MOVE MT-AACHANGE(SRT-J)   TO MT-AACHANGE(SRT-I).
036900     MOVE MT-DRUG(SRT-J)       TO MT-DRUG(SRT-I).
037000     MOVE MT-PVALUE(SRT-J)     TO MT-PVALUE(SRT-I).
037100     MOVE MT-LIKELIHOOD(SRT-J) TO MT-LIKELIHOOD(SRT-I).
037200
037300     MOVE SW-GENE        TO MT-GENE(SRT-J).
037400     MOVE SW-NUCHANGE    TO MT-NUCHANGE(SRT-J).
037500     MOVE SW-AACHANGE    TO MT-AACHANGE(SRT-J).
037600     MOVE SW-DRUG        TO MT-DRUG(SRT-J).
037700     MOVE SW-PVALUE      TO MT-PVALUE(SRT-J).
037800     MOVE SW-LIKELIHOOD  TO MT-LIKELIHOOD(SRT-J).
037900
038000     MOVE "Y" TO SRT-SWAPPED-SW.
038100 230-EXIT.
038200     EXIT.
038300
038400 900-CLEANUP.
038500     MOVE "900-CLEANUP" TO PARA-NAME.
038600     IF RECORDS-KEPT > 0
038700         SET MUT-IDX TO 1
038800         PERFORM 910-WRITE-TABLE-ROW THRU 910-EXIT
038900             VARYING MUT-IDX FROM 1 BY 1
039000             UNTIL MUT-IDX > RECORDS-KEPT.
039100
039200     CLOSE MUTCSV-FILE, MUTCAT-FILE, SYSOUT.
039300
039400     DISPLAY "** CATALOG RECORDS READ **".
039500     DISPLAY RECORDS-READ.
039600     DISPLAY "** CATALOG RECORDS KEPT (PVALUE < 0.05) **".
039700     DISPLAY RECORDS-KEPT.
039800     DISPLAY "** CATALOG RECORDS WRITTEN **".
039900     DISPLAY RECORDS-WRITTEN.
040000     DISPLAY "******** NORMAL END OF JOB MUTLOAD ********".
040100 900-EXIT.
040200     EXIT.
040300
040400 910-WRITE-TABLE-ROW.
040500     MOVE MT-GENE(MUT-IDX)       TO MC-GENE.
040600     MOVE MT-NUCHANGE(MUT-IDX)   TO MC-NUCHANGE.
040700     MOVE MT-AACHANGE(MUT-IDX)   TO MC-AACHANGE.
040800     MOVE MT-DRUG(MUT-IDX)       TO MC-DRUG.
040900     MOVE MT-PVALUE(MUT-IDX)     TO MC-PVALUE.
041000     MOVE MT-LIKELIHOOD(MUT-IDX) TO MC-LIKELIHOOD.
041100     WRITE MUTCAT-FILE-REC FROM MUTCAT-REC.
041200     ADD +1 TO RECORDS-WRITTEN.
041300 910-EXIT.
041400     EXIT.
041500
041600 1000-ABEND-RTN.
041700     WRITE SYSOUT-REC FROM ABEND-REC.
041800     DISPLAY "*** ROW IN PROGRESS AT ABEND ***".
041900     DISPLAY WS-CURRENT-ROW-ALPHA.
042000     CLOSE MUTCSV-FILE, MUTCAT-FILE, SYSOUT.
042100     DISPLAY "*** ABNORMAL END OF JOB-MUTLOAD ***" UPON CONSOLE.
042200     DIVIDE ZERO-VAL INTO ONE-VAL.
