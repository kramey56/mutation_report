000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SURVASSM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. UVP SURVEILLANCE REPORTING GROUP.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE SURVEILLANCE REPORT ASSEMBLY
001300*          STEP.  IT READS THE SAMPLE'S LINEAGE CALL, THEN PULLS
001400*          TOGETHER THE WORK FILES WRITTEN BY THE EARLIER LOADER
001500*          AND MATCHER STEPS (MUTLOAD/ANNOLOAD/COVLOAD/LOWQUAL/
001600*          RESMATCH) INTO ONE FLAT, SECTIONED REPORT DATASET FOR
001700*          RPTPRINT TO FORMAT.  SECTION ORDER IS FIXED: HEADER,
001800*          COVERAGE, COVERAGE GAPS, DELETIONS, RESISTANCE CALLS,
001900*          LOW-QUALITY SEGMENTS, TRAILER.
002000*
002100******************************************************************
002200*
002300*          INPUT  RUN-PARAMETER CARD            -  SYSIN
002400*          INPUT  LINEAGE REPORT (TAB, HDR)      -  DDS0001.LINTAB
002500*          INPUT  COVERAGE MAP WORK FILE          -  DDS0001.COVMAP
002600*          INPUT  COVERAGE GAP WORK FILE          -  DDS0001.COVGAP
002700*          INPUT  DELETIONS WORK FILE             -  DDS0001.COVDEL
002800*          INPUT  RESISTANCE-CALL WORK FILE       -  DDS0001.RESWORK
002900*          INPUT  LOW-QUALITY WORK FILE           -  DDS0001.LOWQOUT
003000*          OUTPUT ASSEMBLED REPORT DATASET        -  DDS0001.RPTSECT
003100*          DUMP FILE                              -  SYSOUT
003200*
003300******************************************************************
003400*  CHANGE LOG
003500*  ----------
003600*  11/14/94  HJS  0301  ORIGINAL PROGRAM - REWORK OF THE OLD LAB
003700*                       RESULTS ASSEMBLY LABASSM FOR UVP
003800*                       SURVEILLANCE REPORTING
003900*  09/09/98  PDQ  Y2K1  Y2K REVIEW - RUN-DATE WINDOWING ADDED,
004000*                       SEE 050-FORMAT-RUN-DATE - PIVOT YEAR 50
004100*  06/02/13  HJS  0391  ADDED TRAILER RECORD TO THE ASSEMBLED
004200*                       DATASET SO RPTPRINT CAN STOP CLEANLY ON A
004300*                       LOGICAL EOF AS WELL AS A PHYSICAL ONE
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT SYSIN-FILE
005700     ASSIGN TO UT-S-SYSIN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS PCODE.
006000
006100     SELECT LINTAB-FILE
006200     ASSIGN TO UT-S-LINTAB
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS L1CODE.
006500
006600     SELECT COVMAP-FILE
006700     ASSIGN TO UT-S-COVMAP
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS C1CODE.
007000
007100     SELECT COVGAP-FILE
007200     ASSIGN TO UT-S-COVGAP
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS C2CODE.
007500
007600     SELECT COVDEL-FILE
007700     ASSIGN TO UT-S-COVDEL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS C3CODE.
008000
008100     SELECT RESWORK-FILE
008200     ASSIGN TO UT-S-RESWORK
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS R1CODE.
008500
008600     SELECT LOWQOUT-FILE
008700     ASSIGN TO UT-S-LOWQOUT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS R2CODE.
009000
009100     SELECT RPTSECT-FILE
009200     ASSIGN TO UT-S-RPTSECT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(130).
010500
010600 FD  SYSIN-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSIN-REC.
011200 01  SYSIN-REC                  PIC X(80).
011300
011400****** LINEAGE REPORT - TAB DELIMITED, ONE HEADER LINE, ONLY THE
011500****** FIRST DATA LINE IS USED
011600 FD  LINTAB-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS LINTAB-LINE.
012200 01  LINTAB-LINE                PIC X(120).
012300
012400 FD  COVMAP-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 35 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS COVMAP-FILE-REC.
013000 01  COVMAP-FILE-REC            PIC X(35).
013100
013200 FD  COVGAP-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 35 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS COVGAP-FILE-REC.
013800 01  COVGAP-FILE-REC            PIC X(35).
013900
014000 FD  COVDEL-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 33 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS COVDEL-FILE-REC.
014600 01  COVDEL-FILE-REC            PIC X(33).
014700
014800 FD  RESWORK-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 76 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RESWORK-FILE-REC.
015400 01  RESWORK-FILE-REC           PIC X(76).
015500
015600 FD  LOWQOUT-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 65 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS LOWQOUT-FILE-REC.
016200 01  LOWQOUT-FILE-REC           PIC X(65).
016300
016400 FD  RPTSECT-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 81 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS RPTSECT-FILE-REC.
017000 01  RPTSECT-FILE-REC           PIC X(81).
017100
017200 WORKING-STORAGE SECTION.
017300
017400 01  FILE-STATUS-CODES.
017500     05  PCODE                   PIC X(2).
017600     05  L1CODE                  PIC X(2).
017700     05  C1CODE                  PIC X(2).
017800         88  NO-MORE-COVMAP  VALUE "10".
017900     05  C2CODE                  PIC X(2).
018000         88  NO-MORE-COVGAP  VALUE "10".
018100     05  C3CODE                  PIC X(2).
018200         88  NO-MORE-COVDEL  VALUE "10".
018300     05  R1CODE                  PIC X(2).
018400         88  NO-MORE-RESWORK VALUE "10".
018500     05  R2CODE                  PIC X(2).
018600         88  NO-MORE-LOWQOUT VALUE "10".
018700     05  OFCODE                  PIC X(2).
018800     05  FILLER                  PIC X(01) VALUE SPACE.
018900
019000 77  MORE-COVMAP-SW             PIC X(1) VALUE SPACE.
019100     88  NO-MORE-COVMAP-RECS  VALUE "N".
019200 77  MORE-COVGAP-SW             PIC X(1) VALUE SPACE.
019300     88  NO-MORE-COVGAP-RECS  VALUE "N".
019400 77  MORE-COVDEL-SW             PIC X(1) VALUE SPACE.
019500     88  NO-MORE-COVDEL-RECS  VALUE "N".
019600 77  MORE-RESWORK-SW            PIC X(1) VALUE SPACE.
019700     88  NO-MORE-RESWORK-RECS VALUE "N".
019800 77  MORE-LOWQOUT-SW            PIC X(1) VALUE SPACE.
019900     88  NO-MORE-LOWQOUT-RECS VALUE "N".
020000
020100 77  WS-TAB-CHAR                PIC X(01) VALUE X"09".
020200
020300 COPY RUNPARM.
020400 COPY COVWORK.
020500 COPY RESWORK.
020600 COPY LOWQWORK.
020700 COPY RPTSECT.
020800
020900** SYSTEM DATE / Y2K WINDOW
021000 01  WS-SYS-DATE.
021100     05  WS-SYS-YY              PIC 9(02).
021200     05  WS-SYS-MM              PIC 9(02).
021300     05  WS-SYS-DD              PIC 9(02).
021400 01  WS-RUN-DATE-EDIT.
021500     05  WS-RUN-CENTURY         PIC 9(02).
021600     05  WS-RUN-CENTURY-ALPHA REDEFINES WS-RUN-CENTURY
021700                                PIC X(02).
021800     05  WS-RUN-DATE-8          PIC X(08).
021900
022000** LINEAGE TAB LINE - 4 COLUMNS (0-3) CARRIED
022100 01  WS-LIN-COLUMNS.
022200     05  WS-LIN-COL-00          PIC X(24).
022300     05  WS-LIN-COL-01          PIC X(24).
022400     05  WS-LIN-COL-02          PIC X(24).
022500     05  WS-LIN-COL-03          PIC X(24).
022600
022700 01  LINEAGE-FIELDS.
022800     05  WS-LINEAGE-NAME        PIC X(20).
022900     05  WS-LINEAGE-CODE        PIC X(10).
023000
023100 01  COUNTERS-AND-ACCUMULATORS.
023200     05  COVERAGE-ROWS-WRITTEN  PIC S9(09) COMP.
023300     05  GAP-ROWS-WRITTEN       PIC S9(09) COMP.
023400     05  DELETION-ROWS-WRITTEN  PIC S9(09) COMP.
023500     05  RESISTANCE-ROWS-WRITTEN PIC S9(09) COMP.
023600     05  LOWQUAL-ROWS-WRITTEN   PIC S9(09) COMP.
023700     05  FILLER                  PIC X(01) VALUE SPACE.
023800
023900 01  ABEND-FORCE-FIELDS.
024000     05  ZERO-VAL               PIC 9(1) VALUE 0.
024100     05  ONE-VAL                PIC 9(1) VALUE 1.
024200     05  FILLER                  PIC X(01) VALUE SPACE.
024300
024400 COPY ABENDREC.
024500
024600 PROCEDURE DIVISION.
024700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024800     PERFORM 100-ASSEMBLE-HEADER THRU 100-EXIT.
024900     PERFORM 200-ASSEMBLE-COVERAGE THRU 200-EXIT.
025000     PERFORM 300-ASSEMBLE-GAPS THRU 300-EXIT.
025100     PERFORM 400-ASSEMBLE-DELETIONS THRU 400-EXIT.
025200     PERFORM 500-ASSEMBLE-RESISTANCE THRU 500-EXIT.
025300     PERFORM 600-ASSEMBLE-LOWQUAL THRU 600-EXIT.
025400     PERFORM 900-CLEANUP THRU 900-EXIT.
025500     MOVE ZERO TO RETURN-CODE.
025600     GOBACK.
025700
025800 000-HOUSEKEEPING.
025900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026000     DISPLAY "******** BEGIN JOB SURVASSM ********".
026100     OPEN INPUT SYSIN-FILE, LINTAB-FILE, COVMAP-FILE, COVGAP-FILE,
026200                COVDEL-FILE, RESWORK-FILE, LOWQOUT-FILE.
026300     OPEN OUTPUT RPTSECT-FILE, SYSOUT.
026400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026500
026600     READ SYSIN-FILE INTO RUNPARM-REC
026700         AT END
026800         MOVE "*** NO RUN-PARAMETER CARD PRESENT" TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN
027000     END-READ.
027100     CLOSE SYSIN-FILE.
027200
027300*  SKIP THE LINEAGE FILE HEADER, THEN TAKE ONLY ITS FIRST LINE
027400     READ LINTAB-FILE
027500         AT END
027600         MOVE "*** LINEAGE FILE EMPTY" TO ABEND-REASON
027700         GO TO 1000-ABEND-RTN
027800     END-READ.
027900     READ LINTAB-FILE
028000         AT END
028100         MOVE "*** LINEAGE FILE HAS NO DATA LINE" TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN
028300     END-READ.
028400     PERFORM 050-PARSE-LINEAGE-LINE THRU 050-EXIT.
028500     CLOSE LINTAB-FILE.
028600
028700     ACCEPT WS-SYS-DATE FROM DATE.
028800     PERFORM 060-FORMAT-RUN-DATE THRU 060-EXIT.
028900
029000     READ COVMAP-FILE INTO COV-MAP-REC
029100         AT END
029200         MOVE "N" TO MORE-COVMAP-SW
029300     END-READ.
029400     READ COVGAP-FILE INTO COV-GAP-REC
029500         AT END
029600         MOVE "N" TO MORE-COVGAP-SW
029700     END-READ.
029800     READ COVDEL-FILE INTO COV-DELETION-REC
029900         AT END
030000         MOVE "N" TO MORE-COVDEL-SW
030100     END-READ.
030200     READ RESWORK-FILE INTO RESWORK-REC
030300         AT END
030400         MOVE "N" TO MORE-RESWORK-SW
030500     END-READ.
030600     READ LOWQOUT-FILE INTO LOWQ-REC
030700         AT END
030800         MOVE "N" TO MORE-LOWQOUT-SW
030900     END-READ.
031000 000-EXIT.
031100     EXIT.
031200
031300 050-PARSE-LINEAGE-LINE.
031400     MOVE "050-PARSE-LINEAGE-LINE" TO PARA-NAME.
031500     UNSTRING LINTAB-LINE DELIMITED BY WS-TAB-CHAR
031600         INTO WS-LIN-COL-00 WS-LIN-COL-01 WS-LIN-COL-02
031700              WS-LIN-COL-03
031800     END-UNSTRING.
031900     MOVE WS-LIN-COL-02(1:20) TO WS-LINEAGE-NAME.
032000     MOVE WS-LIN-COL-03(1:10) TO WS-LINEAGE-CODE.
032100 050-EXIT.
032200     EXIT.
032300
032400 060-FORMAT-RUN-DATE.
032500*09/09/98 PDQ Y2K1 - PIVOT YEAR IS 50: 00-49 IS 20XX, 50-99 IS 19XX
032600     MOVE "060-FORMAT-RUN-DATE" TO PARA-NAME.
032700     IF WS-SYS-YY < 50
032800         MOVE 20 TO WS-RUN-CENTURY
032900     ELSE
033000         MOVE 19 TO WS-RUN-CENTURY.
033100     STRING WS-RUN-CENTURY-ALPHA DELIMITED BY SIZE
033200            WS-SYS-YY            DELIMITED BY SIZE
033300            WS-SYS-MM            DELIMITED BY SIZE
033400            WS-SYS-DD            DELIMITED BY SIZE
033500            INTO WS-RUN-DATE-8.
033600 060-EXIT.
033700     EXIT.
033800
033900 100-ASSEMBLE-HEADER.
034000     MOVE "100-ASSEMBLE-HEADER" TO PARA-NAME.
034100     MOVE "H" TO RS-RECORD-TYPE.
034200     MOVE SPACES TO RS-DATA-AREA.
034300     MOVE WS-RUN-DATE-8    TO RS-H-RUN-DATE.
034400     MOVE "UVP"            TO RS-H-PIPELINE-NAME.
034500     MOVE "1.1"            TO RS-H-PIPELINE-VERS.
034600     MOVE RP-SAMPLE-ID     TO RS-H-SAMPLE-ID.
034700     MOVE WS-LINEAGE-CODE  TO RS-H-LINEAGE-CODE.
034800     MOVE WS-LINEAGE-NAME  TO RS-H-LINEAGE-NAME.
034900     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
035000 100-EXIT.
035100     EXIT.
035200
035300 200-ASSEMBLE-COVERAGE.
035400     MOVE "200-ASSEMBLE-COVERAGE" TO PARA-NAME.
035500     PERFORM 210-WRITE-COVERAGE-ROW THRU 210-EXIT
035600         UNTIL NO-MORE-COVMAP-RECS.
035700 200-EXIT.
035800     EXIT.
035900
036000 210-WRITE-COVERAGE-ROW.
036100     MOVE "C" TO RS-RECORD-TYPE.
036200     MOVE SPACES TO RS-DATA-AREA.
036300     MOVE CM-REGION  TO RS-C-REGION.
036400     MOVE CM-DEPTH   TO RS-C-DEPTH.
036500     MOVE CM-PERCENT TO RS-C-PERCENT.
036600     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
036700     ADD +1 TO COVERAGE-ROWS-WRITTEN.
036800     READ COVMAP-FILE INTO COV-MAP-REC
036900         AT END
037000         MOVE "N" TO MORE-COVMAP-SW
037100     END-READ.
037200 210-EXIT.
037300     EXIT.
037400
037500 300-ASSEMBLE-GAPS.
037600     MOVE "300-ASSEMBLE-GAPS" TO PARA-NAME.
037700     PERFORM 310-WRITE-GAP-ROW THRU 310-EXIT
037800         UNTIL NO-MORE-COVGAP-RECS.
037900 300-EXIT.
038000     EXIT.
038100
038200 310-WRITE-GAP-ROW.
038300     MOVE "G" TO RS-RECORD-TYPE.
038400     MOVE SPACES TO RS-DATA-AREA.
038500     MOVE CG-REGION  TO RS-C-REGION.
038600     MOVE CG-DEPTH   TO RS-C-DEPTH.
038700     MOVE CG-PERCENT TO RS-C-PERCENT.
038800     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
038900     ADD +1 TO GAP-ROWS-WRITTEN.
039000     READ COVGAP-FILE INTO COV-GAP-REC
039100         AT END
039200         MOVE "N" TO MORE-COVGAP-SW
039300     END-READ.
039400 310-EXIT.
039500     EXIT.
039600
039700 400-ASSEMBLE-DELETIONS.
039800     MOVE "400-ASSEMBLE-DELETIONS" TO PARA-NAME.
039900     PERFORM 410-WRITE-DELETION-ROW THRU 410-EXIT
040000         UNTIL NO-MORE-COVDEL-RECS.
040100 400-EXIT.
040200     EXIT.
040300
040400 410-WRITE-DELETION-ROW.
040500     MOVE "D" TO RS-RECORD-TYPE.
040600     MOVE SPACES TO RS-DATA-AREA.
040700     MOVE CD-LOCUS TO RS-D-LOCUS.
040800     MOVE CD-TYPE  TO RS-D-TYPE.
040900     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
041000     ADD +1 TO DELETION-ROWS-WRITTEN.
041100     READ COVDEL-FILE INTO COV-DELETION-REC
041200         AT END
041300         MOVE "N" TO MORE-COVDEL-SW
041400     END-READ.
041500 410-EXIT.
041600     EXIT.
041700
041800 500-ASSEMBLE-RESISTANCE.
041900     MOVE "500-ASSEMBLE-RESISTANCE" TO PARA-NAME.
042000     PERFORM 510-WRITE-RESISTANCE-ROW THRU 510-EXIT
042100         UNTIL NO-MORE-RESWORK-RECS.
042200 500-EXIT.
042300     EXIT.
042400
042500 510-WRITE-RESISTANCE-ROW.
042600     MOVE "R" TO RS-RECORD-TYPE.
042700     MOVE SPACES TO RS-DATA-AREA.
042800     MOVE RW-GENE       TO RS-R-GENE.
042900     MOVE RW-NUCHANGE   TO RS-R-NUCHANGE.
043000     MOVE RW-AACHANGE   TO RS-R-AACHANGE.
043100     MOVE RW-DRUG       TO RS-R-DRUG.
043200     MOVE RW-CONFIDENCE TO RS-R-CONFIDENCE.
043300     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
043400     ADD +1 TO RESISTANCE-ROWS-WRITTEN.
043500     READ RESWORK-FILE INTO RESWORK-REC
043600         AT END
043700         MOVE "N" TO MORE-RESWORK-SW
043800     END-READ.
043900 510-EXIT.
044000     EXIT.
044100
044200 600-ASSEMBLE-LOWQUAL.
044300     MOVE "600-ASSEMBLE-LOWQUAL" TO PARA-NAME.
044400     PERFORM 610-WRITE-LOWQUAL-ROW THRU 610-EXIT
044500         UNTIL NO-MORE-LOWQOUT-RECS.
044600 600-EXIT.
044700     EXIT.
044800
044900 610-WRITE-LOWQUAL-ROW.
045000     MOVE "L" TO RS-RECORD-TYPE.
045100     MOVE SPACES TO RS-DATA-AREA.
045200     MOVE LQ-REFPOS  TO RS-L-REFPOS.
045300     MOVE LQ-REF     TO RS-L-REF.
045400     MOVE LQ-ALT     TO RS-L-ALT.
045500     MOVE LQ-QUALDET TO RS-L-QUALDET.
045600     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
045700     ADD +1 TO LOWQUAL-ROWS-WRITTEN.
045800     READ LOWQOUT-FILE INTO LOWQ-REC
045900         AT END
046000         MOVE "N" TO MORE-LOWQOUT-SW
046100     END-READ.
046200 610-EXIT.
046300     EXIT.
046400
046500 900-CLEANUP.
046600*06/02/13 HJS 0391
046700     MOVE "900-CLEANUP" TO PARA-NAME.
046800     MOVE "T" TO RS-RECORD-TYPE.
046900     MOVE SPACES TO RS-DATA-AREA.
047000     WRITE RPTSECT-FILE-REC FROM RPTSECT-REC.
047100
047200     CLOSE COVMAP-FILE, COVGAP-FILE, COVDEL-FILE, RESWORK-FILE,
047300           LOWQOUT-FILE, RPTSECT-FILE, SYSOUT.
047400
047500     DISPLAY "** COVERAGE ROWS ASSEMBLED **".
047600     DISPLAY COVERAGE-ROWS-WRITTEN.
047700     DISPLAY "** COVERAGE GAP ROWS ASSEMBLED **".
047800     DISPLAY GAP-ROWS-WRITTEN.
047900     DISPLAY "** DELETION ROWS ASSEMBLED **".
048000     DISPLAY DELETION-ROWS-WRITTEN.
048100     DISPLAY "** RESISTANCE ROWS ASSEMBLED **".
048200     DISPLAY RESISTANCE-ROWS-WRITTEN.
048300     DISPLAY "** LOW-QUALITY ROWS ASSEMBLED **".
048400     DISPLAY LOWQUAL-ROWS-WRITTEN.
048500     DISPLAY "******** NORMAL END OF JOB SURVASSM ********".
048600 900-EXIT.
048700     EXIT.
048800
048900 1000-ABEND-RTN.
049000     WRITE SYSOUT-REC FROM ABEND-REC.
049100     CLOSE SYSIN-FILE, LINTAB-FILE, COVMAP-FILE, COVGAP-FILE,
049200           COVDEL-FILE, RESWORK-FILE, LOWQOUT-FILE, RPTSECT-FILE,
049300           SYSOUT.
049400     DISPLAY "*** ABNORMAL END OF JOB-SURVASSM ***" UPON CONSOLE.
049500     DIVIDE ZERO-VAL INTO ONE-VAL.
