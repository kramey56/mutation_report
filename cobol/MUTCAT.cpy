000100******************************************************************
000200*    COPYBOOK  MUTCAT
000300*    GRADED REFERENCE MUTATION CATALOG - FILTERED/SORTED WORK REC
000400*    WRITTEN BY MUTLOAD, READ BY RESMATCH
000500*    KEY IS MC-GENE THEN MC-NUCHANGE (TABLE IS KEPT SORTED ASCEND-
000600*    ING ON THE WHOLE RECORD BY MUTLOAD BEFORE IT IS WRITTEN)
000700******************************************************************
000800 01  MUTCAT-REC.
000900     05  MC-GENE                PIC X(12).
001000     05  MC-NUCHANGE             PIC X(18).
001100     05  MC-AACHANGE             PIC X(18).
001200     05  MC-DRUG                 PIC X(12).
001300     05  MC-PVALUE               PIC 9V9(06).
001400     05  MC-LIKELIHOOD           PIC S9(04)V9(04).
001500     05  FILLER                  PIC X(10).
