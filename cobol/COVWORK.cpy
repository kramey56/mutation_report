000100******************************************************************
000200*    COPYBOOK  COVWORK
000300*    COVERAGE WORK RECORDS - WRITTEN BY COVLOAD, READ BY SURVASSM
000400*    THREE RECORD TYPES SHARE THIS COPYBOOK - COVERAGE MAP ENTRY,
000500*    COVERAGE GAP ENTRY, AND DELETED-LOCUS ENTRY.  THE FIRST
000600*    COVERAGE MAP ENTRY WRITTEN IS ALWAYS THE WHOLE-GENOME ROW.
000700******************************************************************
000800 01  COV-MAP-REC.
000900     05  CM-REGION              PIC X(12).
001000     05  CM-DEPTH                PIC 9(05)V9(02).
001100     05  CM-PERCENT              PIC 9(03)V9(02).
001200     05  FILLER                  PIC X(11).
001300
001400 01  COV-GAP-REC.
001500     05  CG-REGION              PIC X(12).
001600     05  CG-DEPTH                PIC 9(05)V9(02).
001700     05  CG-PERCENT              PIC 9(03)V9(02).
001800     05  FILLER                  PIC X(11).
001900
002000 01  COV-DELETION-REC.
002100     05  CD-LOCUS               PIC X(12).
002200     05  CD-TYPE                 PIC X(12).
002300     05  FILLER                  PIC X(09).
