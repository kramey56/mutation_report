000100******************************************************************
000200*    COPYBOOK  GRADEREC
000300*    CALL INTERFACE RECORD FOR THE CONFGRD CONFIDENCE-GRADING
000400*    SUBPROGRAM.  SET GR-LIKELIHOOD AND CALL; GR-CONFIDENCE COMES
000500*    BACK "HIGH  ", "MEDIUM", OR "LOW   ".
000600******************************************************************
000700 01  GRADE-REC.
000800     05  GR-LIKELIHOOD          PIC S9(04)V9(04).
000900     05  GR-LR-PARTS REDEFINES GR-LIKELIHOOD.
001000         10  GR-LR-WHOLE        PIC S9(04).
001100         10  GR-LR-FRACTION     PIC 9(04).
001200     05  GR-LR-TEXT REDEFINES GR-LIKELIHOOD
001300                                PIC X(08).
001400     05  GR-CONFIDENCE          PIC X(06).
001500     05  GR-CONF-PARTS REDEFINES GR-CONFIDENCE.
001600         10  GR-CONF-LETTER     PIC X(01).
001700         10  GR-CONF-REST       PIC X(05).
001800     05  FILLER                 PIC X(10).
